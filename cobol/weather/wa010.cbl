000100* ****************************************************************
000200* *                                                              *
000300* *   WA010  --  WEATHER ALERT RULE COMPARISON ENGINE            *
000400* *              CALLED ONCE PER OBSERVATION BY WA000            *
000500* *                                                              *
000600* ****************************************************************
000700  IDENTIFICATION          DIVISION.
000800  PROGRAM-ID.             WA010.
000900  AUTHOR.                 R J HALLETT.
001000  INSTALLATION.           CEDAR FALLS STATE UNIVERSITY -
001100                          PHYSICAL PLANT DATA PROCESSING.
001200  DATE-WRITTEN.           03/08/1988.
001300  DATE-COMPILED.
001400  SECURITY.               PROPERTY OF CEDAR FALLS STATE UNIVERSITY -
001500                          PHYSICAL PLANT.  INTERNAL USE ONLY, NOT
001600                          FOR RELEASE OUTSIDE THE ESTATES DIVISION.
001700*
001800*    REMARKS.          TESTS ONE WEATHER OBSERVATION AGAINST THE
001900*                      ALERT-RULE TABLE ALREADY LOADED BY WA000 FOR
002000*                      THE OBSERVATION'S BUILDING, AND RETURNS THE
002100*                      INTERVENTION-ID OF THE FIRST TRIGGERED RULE
002200*                      (IN TABLE ORDER) THAT IS NOT "no-alert".
002300*
002400*    CALLED MODULES.   NONE.
002500*    FILES USED.       NONE - THE RULE TABLE IS BUILT BY THE CALLER.
002600*    ERROR MESSAGES USED. NONE.
002700*
002800* CHANGES:
002900* 03/08/88 RJH -      CREATED FOR THE SITE WEATHER WATCH LOG AS A
003000*                     SIMPLE HIGH-WIND FLAG (ONE HARD-CODED LIMIT)
003100*                     PRINTED ON THE MORNING ROSTER (WO-142).
003200* 14/01/91 RJH -  .01 REPLACED THE HARD-CODED LIMIT WITH A SMALL
003300*                     RULE TABLE LOADED FROM A NEW CONTROL FILE SO
003400*                     ESTATES COULD CHANGE LIMITS WITHOUT A RECOMPILE
003500*                     (CR-0224).
003600* 22/07/94 KDM -  .02 ADDED THE PRECIPITATION RULE TYPE ALONGSIDE
003700*                     WINDSPEED (CR-0389).
003800* 09/09/98 KDM -  .03 YEAR-2000 AUDIT - NO DATE FIELDS IN THIS
003900*                     MODULE.  SIGNED OFF, NO CHANGE (CR-0644).
004000* 11/06/09 TJB -  .04 RENUMBERED FROM WW010 TO WA010 WHEN THE
004100*                     WEATHER WATCH LOG WAS FOLDED INTO THE NEW
004200*                     ESTATES BATCH SUITE (CR-1247).
004300* 12/03/26 TJB - 1.00 REBUILT FOR THE WEATHER ALERT REORGANISATION -
004400*                     GENERALISED OPERATOR (>,<,>=,<=,==), TABLE NOW
004500*                     HOLDS THE FULL RULE ROW AND RETURNS A COMPLETE
004600*                     RESULT RECORD RATHER THAN A SINGLE FLAG
004700*                     (CR-2091).
004800* 19/03/26 TJB - 1.01 EQUALS-TOLERANCE WIDENED FROM EXACT MATCH TO
004900*                     0.01 AFTER ESTATES REPORTED "==" RULES NEVER
005000*                     FIRING ON FRACTIONAL READINGS (CR-2103).
005100*
005200  ENVIRONMENT              DIVISION.
005300  CONFIGURATION           SECTION.
005400  SOURCE-COMPUTER.        IBM-4381.
005500  OBJECT-COMPUTER.        IBM-4381.
005600  SPECIAL-NAMES.
005700          C01 IS TOP-OF-FORM
005800          UPSI-0 ON STATUS IS WA010-TRACE-ON.
005900*                                 WHEN SET, DUMPS THE RULE HIT ON
006000*                                 EVERY CALL FOR A BENCH TEST RUN.
006100*
006200  DATA                    DIVISION.
006300  WORKING-STORAGE          SECTION.
006400*
006500* ------------------------------------------------------------
006600*  77- STANDALONE SUBSCRIPT AND SWITCHES.
006700* ------------------------------------------------------------
006800  77  W00-RULE-SUB               PIC S9(4)   COMP.
006900  77  W00-TRIGGER-SW             PIC X       VALUE "N".
007000*                                 "Y" = A RULE FIRED THIS OBSERVATION.
007100  77  W00-FIELD-SW               PIC X       VALUE "N".
007200*                                 "Y" = ALERT-TYPE IS ONE WE KNOW.
007300*
007400* ------------------------------------------------------------
007500*  W01- THE ACTUAL VALUE TESTED AND THE ABSOLUTE DIFFERENCE USED
007600*       BY THE "==" TOLERANCE TEST.
007700* ------------------------------------------------------------
007800  01  W01-COMPARE-WORK.
007900          03  W01-ACTUAL-VALUE          PIC S9(4)V9(2).
008000          03  W01-DIFF-VALUE            PIC S9(4)V9(2).
008100          03  W01-TOLERANCE             PIC S9(1)V9(2) VALUE 0.01.
008200          03  FILLER                    PIC X(08)      VALUE SPACES.
008300*
008400* ------------------------------------------------------------
008500*  W02- THE TRIGGERED-RULE POINTER - HOLDS THE TABLE SUBSCRIPT OF
008600*       THE FIRST RULE (IN TABLE ORDER) THAT FIRED WITH A REAL
008700*       INTERVENTION, ZERO IF NONE HAS FIRED YET.
008800* ------------------------------------------------------------
008900  01  W02-WINNING-RULE              PIC S9(4)   COMP  VALUE ZERO.
009000*
009100  01  W03-NO-ALERT-LITERAL          PIC X(20)   VALUE "no-alert".
009200*
009300* ------------------------------------------------------------
009400*  W04- RAW-BYTE VIEW OF THE RULE TABLE ENTRY CURRENTLY BEING
009500*       TESTED, FOR THE UPSI-0 BENCH-TEST DUMP ONLY.
009600* ------------------------------------------------------------
009700  01  W04-RULE-DUMP              REDEFINES W01-COMPARE-WORK.
009800          03  FILLER                    PIC X(23).
009900*
010000  LINKAGE                  SECTION.
010100*
010200* ------------------------------------------------------------
010300*  LK00- THE RULE TABLE FOR THIS OBSERVATION'S BUILDING, LOADED
010400*         AND FILTERED BY WA000 BEFORE THE CALL.
010500* ------------------------------------------------------------
010600  01  LK00-RULE-COUNT               PIC S9(4)   COMP.
010700  01  LK00-RULE-TABLE.
010800          03  LK00-RULE-ENTRY           OCCURS 20 TIMES
010900                                       INDEXED BY LK00-RULE-IX.
011000              05  LK00-RULE-TYPE            PIC X(13).
011100              05  LK00-RULE-VALUE           PIC S9(4)V9(2) SIGN LEADING.
011200              05  LK00-RULE-OPERATOR        PIC X(02).
011300              05  LK00-RULE-INT-ID          PIC X(20).
011400          03  LK00A-RULE-ENTRY-DUMP     REDEFINES LK00-RULE-ENTRY
011500                                       OCCURS 20 TIMES
011600                                       INDEXED BY LK00A-RULE-IX.
011700              05  FILLER                    PIC X(41).
011800*                                 RAW-BYTE VIEW OF ONE RULE-TABLE
011900*                                 ENTRY, FOR THE UPSI-0 BENCH-TEST
012000*                                 DUMP ONLY.
012100*
012200* ------------------------------------------------------------
012300*  LK01- THE OBSERVATION BEING TESTED, PASSED AS RECEIVED FROM
012400*         THE WEATHER FILE.
012500* ------------------------------------------------------------
012600  01  LK01-OBS-RECORD.
012700          03  LK01-OBS-BUILDING-CODE    PIC X(10).
012800          03  LK01-OBS-TIMESTAMP        PIC X(19).
012900          03  LK01-OBS-WINDSPEED        PIC S9(4)V9(2) SIGN LEADING.
013000          03  LK01-OBS-PRECIPITATION    PIC S9(4)V9(2) SIGN LEADING.
013100*
013200* ------------------------------------------------------------
013300*  LK02- THE RESULT RECORD BUILT AND RETURNED TO WA000, IN THE
013400*         SAME LAYOUT AS THE RESULTS FILE (COPY WSWARES).
013500* ------------------------------------------------------------
013600  01  LK02-RESULT-RECORD.
013700          03  LK02-RES-BUILDING-CODE      PIC X(10).
013800          03  LK02-RES-TIMESTAMP          PIC X(19).
013900          03  LK02-RES-WINDSPEED-VAL      PIC S9(4)V9(2) SIGN LEADING.
014000          03  LK02-RES-PRECIPITATION-VAL  PIC S9(4)V9(2) SIGN LEADING.
014100          03  LK02-RES-INTERVENTION-ID    PIC X(20).
014200*
014300* ------------------------------------------------------------
014400*  LK02A- RAW-BYTE VIEW OF THE RESULT RECORD, FOR THE UPSI-0
014500*         BENCH-TEST DUMP ONLY.
014600* ------------------------------------------------------------
014700  01  LK02A-RESULT-DUMP           REDEFINES LK02-RESULT-RECORD.
014800          03  FILLER                    PIC X(61).
014900*
015000  PROCEDURE                DIVISION USING LK00-RULE-COUNT
015100                                          LK00-RULE-TABLE
015200                                          LK01-OBS-RECORD
015300                                          LK02-RESULT-RECORD.
015400*
015500  AA000-MAIN.
015600          MOVE ZERO                    TO W02-WINNING-RULE.
015700          MOVE SPACES                  TO LK02-RESULT-RECORD.
015800          MOVE LK01-OBS-BUILDING-CODE  TO LK02-RES-BUILDING-CODE.
015900          MOVE LK01-OBS-TIMESTAMP      TO LK02-RES-TIMESTAMP.
016000          MOVE LK01-OBS-WINDSPEED      TO LK02-RES-WINDSPEED-VAL.
016100          MOVE LK01-OBS-PRECIPITATION  TO LK02-RES-PRECIPITATION-VAL.
016200*
016300          IF  LK00-RULE-COUNT > ZERO
016400              PERFORM AA010-TEST-EACH-RULE THRU AA010-EXIT
016500                      VARYING W00-RULE-SUB FROM 1 BY 1
016600                      UNTIL   W00-RULE-SUB > LK00-RULE-COUNT
016700          END-IF.
016800*
016900          IF  W02-WINNING-RULE > ZERO
017000              MOVE LK00-RULE-INT-ID (W02-WINNING-RULE)
017100                                       TO LK02-RES-INTERVENTION-ID
017200          ELSE
017300              MOVE W03-NO-ALERT-LITERAL
017400                                       TO LK02-RES-INTERVENTION-ID
017500          END-IF.
017600*
017700          IF  WA010-TRACE-ON
017800              DISPLAY "WA010 " LK01-OBS-BUILDING-CODE
017900                      " WINNER=" W02-WINNING-RULE
018000                      " INT=" LK02-RES-INTERVENTION-ID
018100              DISPLAY "WA010 RESULT BYTES " LK02A-RESULT-DUMP
018200          END-IF.
018300          GOBACK.
018400*
018500* AA000-EXIT.
018600          EXIT.
018700*
018800* ------------------------------------------------------------
018900*  AA010- TEST ONE RULE-TABLE ENTRY AGAINST THE OBSERVATION.  A
019000*          WINNER ALREADY FOUND IS NOT DISPLACED - RULE-FILE
019100*          ORDER GIVES FIRST-MATCH PRIORITY.
019200* ------------------------------------------------------------
019300  AA010-TEST-EACH-RULE.
019400          IF  W02-WINNING-RULE > ZERO
019500              GO TO AA010-EXIT
019600          END-IF.
019700*
019800          IF  WA010-TRACE-ON
019900              SET LK00A-RULE-IX        TO W00-RULE-SUB
020000              DISPLAY "WA010 RULE BYTES " LK00A-RULE-ENTRY-DUMP (LK00A-RULE-IX)
020100          END-IF.
020200*
020300          MOVE "N"                     TO W00-FIELD-SW.
020400          IF  LK00-RULE-TYPE (W00-RULE-SUB) = "Windspeed    "
020500              MOVE LK01-OBS-WINDSPEED  TO W01-ACTUAL-VALUE
020600              MOVE "Y"                 TO W00-FIELD-SW
020700          END-IF.
020800          IF  LK00-RULE-TYPE (W00-RULE-SUB) = "Precipitation"
020900              MOVE LK01-OBS-PRECIPITATION
021000                                       TO W01-ACTUAL-VALUE
021100              MOVE "Y"                 TO W00-FIELD-SW
021200          END-IF.
021300          IF  W00-FIELD-SW NOT = "Y"
021400              GO TO AA010-EXIT
021500          END-IF.
021600*
021700          PERFORM AA020-EVALUATE-OPERATOR THRU AA020-EXIT.
021800*
021900          IF  WA010-TRACE-ON
022000              DISPLAY "WA010 COMPARE BYTES " W04-RULE-DUMP
022100          END-IF.
022200*
022300          IF  W00-TRIGGER-SW = "Y"
022400              AND LK00-RULE-INT-ID (W00-RULE-SUB) NOT = W03-NO-ALERT-LITERAL
022500              MOVE W00-RULE-SUB        TO W02-WINNING-RULE
022600          END-IF.
022700*
022800* AA010-EXIT.
022900          EXIT.
023000*
023100* ------------------------------------------------------------
023200*  AA020- APPLY THE RULE'S OPERATOR.  ANY OPERATOR STRING NOT
023300*          RECOGNISED LEAVES THE SWITCH "N" (NEVER TRIGGERS).
023400* ------------------------------------------------------------
023500  AA020-EVALUATE-OPERATOR.
023600          MOVE "N"                     TO W00-TRIGGER-SW.
023700          EVALUATE LK00-RULE-OPERATOR (W00-RULE-SUB)
023800              WHEN "> "
023900                  IF  W01-ACTUAL-VALUE > LK00-RULE-VALUE (W00-RULE-SUB)
024000                      MOVE "Y"         TO W00-TRIGGER-SW
024100                  END-IF
024200              WHEN "< "
024300                  IF  W01-ACTUAL-VALUE < LK00-RULE-VALUE (W00-RULE-SUB)
024400                      MOVE "Y"         TO W00-TRIGGER-SW
024500                  END-IF
024600              WHEN ">="
024700                  IF  W01-ACTUAL-VALUE >= LK00-RULE-VALUE (W00-RULE-SUB)
024800                      MOVE "Y"         TO W00-TRIGGER-SW
024900                  END-IF
025000              WHEN "<="
025100                  IF  W01-ACTUAL-VALUE <= LK00-RULE-VALUE (W00-RULE-SUB)
025200                      MOVE "Y"         TO W00-TRIGGER-SW
025300                  END-IF
025400              WHEN "=="
025500                  PERFORM AA030-TEST-TOLERANCE THRU AA030-EXIT
025600              WHEN OTHER
025700                  CONTINUE
025800          END-EVALUATE.
025900*
026000* AA020-EXIT.
026100          EXIT.
026200*
026300* ------------------------------------------------------------
026400*  AA030- "==" MEANS WITHIN 0.01 OF THE THRESHOLD, NOT AN EXACT
026500*          MATCH - FRACTIONAL READINGS FROM THE FORECAST FEED
026600*          RARELY LAND EXACTLY ON THE LIMIT (CR-2103).
026700* ------------------------------------------------------------
026800  AA030-TEST-TOLERANCE.
026900          COMPUTE W01-DIFF-VALUE =
027000                  W01-ACTUAL-VALUE - LK00-RULE-VALUE (W00-RULE-SUB).
027100          IF  W01-DIFF-VALUE < ZERO
027200              COMPUTE W01-DIFF-VALUE = ZERO - W01-DIFF-VALUE
027300          END-IF.
027400          IF  W01-DIFF-VALUE < W01-TOLERANCE
027500              MOVE "Y"                 TO W00-TRIGGER-SW
027600          END-IF.
027700*
027800* AA030-EXIT.
027900          EXIT.
