000100* ****************************************************************
000200* *                                                              *
000300* *   WA900  --  DAILY WEATHER STATUS REPORT                     *
000400* *              ONE SECTION PER OWNER, LISTING EVERY SITE       *
000500* *              THAT OWNER IS RESPONSIBLE FOR                   *
000600* *                                                              *
000700* ****************************************************************
000800  IDENTIFICATION          DIVISION.
000900  PROGRAM-ID.             WA900.
001000  AUTHOR.                 K D MARSH.
001100  INSTALLATION.           CEDAR FALLS STATE UNIVERSITY -
001200                          PHYSICAL PLANT DATA PROCESSING.
001300  DATE-WRITTEN.           19/01/1991.
001400  DATE-COMPILED.
001500  SECURITY.               PROPERTY OF CEDAR FALLS STATE UNIVERSITY -
001600                          PHYSICAL PLANT.  INTERNAL USE ONLY, NOT
001700                          FOR RELEASE OUTSIDE THE ESTATES DIVISION.
001800*
001900*    REMARKS.          BUILDS AN IN-MEMORY TABLE OF OWNERS, IN THE
002000*                      ORDER THEY ARE FIRST SEEN ON THE LOCATION
002100*                      FILE, EACH WITH THE LIST OF SITES THEY OWN
002200*                      (LOCATION-FILE ORDER).  A SECOND PASS THEN
002300*                      WALKS THAT TABLE, CALLING WA020 FOR EACH
002400*                      SITE'S CURRENT STATUS AND LATEST RESULT, AND
002500*                      DRIVES REPORT WRITER WITH A CONTROL BREAK ON
002600*                      THE OWNER EMAIL.  THE LOCATION FILE IS NOT
002700*                      SORTED BY OWNER, WHICH IS WHY THE TABLE IS
002800*                      BUILT FIRST RATHER THAN DRIVING THE REPORT
002900*                      STRAIGHT OFF THE MASTER.
003000*
003100*    CALLED MODULES.   WA020 (STATUS CALCULATOR).
003200*    FILES USED.       WA-LOCATION-FILE    (INPUT)
003300*                      WA-DAILY-PRINT-FILE (OUTPUT).
003400*    ERROR MESSAGES USED. NONE.
003500*
003600* CHANGES:
003700* 19/01/91 KDM -      CREATED AS THE WEEKLY ESTATES ROSTER PRINT,
003800*                     ONE LINE PER SITE IN BUILDING-CODE ORDER, NO
003900*                     OWNER GROUPING (CR-0231).
004000* 14/03/95 KDM -  .01 SPLIT INTO ONE SECTION PER OWNER AT THE
004100*                     REQUEST OF THE ESTATES BURSAR'S OFFICE, WHO
004200*                     WERE PHOTOCOPYING AND CUTTING THE OLD ROSTER
004300*                     BY HAND (CR-0455).
004400* 09/09/98 KDM -  .02 YEAR-2000 AUDIT - REPORT DATE NOW BUILT FROM A
004500*                     FULL CCYYMMDD RUN DATE PASSED BY THE CALLER
004600*                     (CR-0644).
004700* 11/06/09 TJB -  .03 RENUMBERED FROM WW900 TO WA900 WHEN THE
004800*                     WEATHER WATCH LOG WAS FOLDED INTO THE NEW
004900*                     ESTATES BATCH SUITE (CR-1247).
005000* 12/03/26 TJB - 1.00 REBUILT FOR THE WEATHER ALERT REORGANISATION -
005100*                     STATUS AND LATEST RESULT NOW COME FROM WA020
005200*                     RATHER THAN A LOCAL "DAYS SINCE" COLUMN, AND
005300*                     THE SAME OWNER-EMAIL MAY APPEAR ON SEVERAL
005400*                     LOCATIONS SO THE OWNER TABLE IS BUILT BEFORE
005500*                     ANY PRINTING STARTS (CR-2091).
005600*
005700  ENVIRONMENT              DIVISION.
005800  CONFIGURATION           SECTION.
005900  SOURCE-COMPUTER.        IBM-4381.
006000  OBJECT-COMPUTER.        IBM-4381.
006100  SPECIAL-NAMES.
006200          C01 IS TOP-OF-FORM
006300          UPSI-0 ON STATUS IS WA900-TRACE-ON.
006400*                                 WHEN SET, DISPLAYS EACH OWNER AND
006500*                                 SITE COUNT AS THE TABLE IS BUILT.
006600*
006700  INPUT-OUTPUT             DIVISION.
006800  FILE-CONTROL.
006900          COPY "SELWALOC.COB".
007000          COPY "SELWADLY.COB".
007100*
007200  DATA                    DIVISION.
007300  FILE                     SECTION.
007400          COPY "FDWALOC.COB".
007500          COPY "FDWADLY.COB".
007600*
007700  WORKING-STORAGE          SECTION.
007800*
007900* ------------------------------------------------------------
008000*  77- STANDALONE COUNTERS, SUBSCRIPTS AND SWITCHES.
008100* ------------------------------------------------------------
008200  77  W00-OWNER-SUB               PIC S9(4)   COMP.
008300  77  W00-SITE-SUB                PIC S9(4)   COMP.
008400  77  W00-SPLIT-SUB               PIC S9(4)   COMP.
008500  77  W00-LEAD-SPACES             PIC S9(4)   COMP.
008600  77  W00-FOUND-OWNER-IX          PIC S9(4)   COMP.
008700  77  W00-CLEAR-SUB               PIC S9(4)   COMP.
008800  77  W00-TRACE-SW                PIC X       VALUE "N".
008900  77  W00-LOC-EOF-SW              PIC X       VALUE "N".
009000      88  W00-LOC-EOF                         VALUE "Y".
009100  77  WA-LOC-STATUS               PIC XX      VALUE SPACES.
009200  77  WA-DLY-STATUS               PIC XX      VALUE SPACES.
009300*
009400* ------------------------------------------------------------
009500*  W01- THE CURRENT LOCATION RECORD'S OWNER LIST, SPLIT AND
009600*       TRIMMED THE SAME WAY WA000 DOES IT FOR THE IMMEDIATE
009700*       ALERT (THIS SHOP DOES NOT SHARE THE TWO SMALL PARAGRAPHS
009800*       ACROSS PROGRAMS - SEE WA000 CC050 FOR THE OTHER COPY).
009900* ------------------------------------------------------------
010000  01  W01-SPLIT-COUNT               PIC S9(4)   COMP  VALUE ZERO.
010100  01  W01-SPLIT-TABLE.
010200          03  W01-SPLIT-ENTRY           PIC X(40)  OCCURS 3 TIMES.
010300          03  FILLER                    PIC X(04)  VALUE SPACES.
010400*
010500  01  W02-TRIM-WORK.
010600          03  W02-TRIM-TEMP             PIC X(40).
010700          03  FILLER                    PIC X(10)  VALUE SPACES.
010800*
010900* ------------------------------------------------------------
011000*  W03- THE OWNER TABLE - UP TO 30 OWNER EMAILS, FIRST-SEEN
011100*       ORDER, EACH WITH UP TO 30 SITES IN LOCATION-FILE ORDER.
011200* ------------------------------------------------------------
011300  01  W03-OWNER-COUNT               PIC S9(4)   COMP  VALUE ZERO.
011400  01  W03-OWNER-TABLE.
011500          03  W03-OWNER-ENTRY           OCCURS 30 TIMES
011600                                       INDEXED BY W03-OWNER-IX.
011700              05  W03-OWNER-EMAIL           PIC X(40).
011800              05  W03-OWNER-SITE-COUNT      PIC S9(4)   COMP.
011900              05  W03-OWNER-SITE-LIST.
012000                  07  W03-OWNER-SITE        PIC X(10)  OCCURS 30 TIMES
012100                                           INDEXED BY W03-SITE-IX.
012200          03  FILLER                    PIC X(04)  VALUE SPACES.
012300*
012400* ------------------------------------------------------------
012500*  W03A- RAW-BYTE VIEW OF ONE OWNER ENTRY FOR THE UPSI-0 TRACE
012600*        DUMP ONLY.
012700* ------------------------------------------------------------
012800  01  W03A-OWNER-ENTRY-DUMP     REDEFINES W03-OWNER-ENTRY.
012900          03  FILLER                    PIC X(346).
013000*
013100* ------------------------------------------------------------
013200*  W04- AN EMPTY RULE TABLE PASSED TO WA020 - THE DAILY REPORT
013300*       NEVER PRINTS THE ALERT TYPE, SO NO RULES NEED LOADING.
013400* ------------------------------------------------------------
013500  01  W04-RULE-COUNT                PIC S9(4)   COMP  VALUE ZERO.
013600  01  W04-RULE-TABLE.
013700          03  W04-RULE-ENTRY            OCCURS 20 TIMES
013800                                       INDEXED BY W04-RULE-IX.
013900              05  W04-RULE-TYPE             PIC X(13).
014000              05  W04-RULE-VALUE            PIC S9(4)V9(2) SIGN LEADING.
014100              05  W04-RULE-OPERATOR         PIC X(02).
014200              05  W04-RULE-INT-ID           PIC X(20).
014300          03  FILLER                    PIC X(04)  VALUE SPACES.
014400*
014500* ------------------------------------------------------------
014600*  W05- THE STATUS AND LATEST RESULT RETURNED BY WA020 FOR THE
014700*       SITE CURRENTLY BEING PRINTED.
014800* ------------------------------------------------------------
014900  01  W05-SITE-STATUS.
015000          03  W05-STATUS-CODE           PIC X(06).
015100          03  W05-STATUS-LABEL          PIC X(12).
015200          03  W05-STATUS-DESC           PIC X(80).
015300          03  W05-LATEST-RESULT.
015400              05  W05-LATEST-TIMESTAMP      PIC X(19).
015500              05  W05-LATEST-WINDSPEED      PIC S9(4)V9(2) SIGN LEADING.
015600              05  W05-LATEST-PRECIP         PIC S9(4)V9(2) SIGN LEADING.
015700              05  W05-LATEST-INT-ID         PIC X(20).
015800          03  W05-ALERT-TYPE            PIC X(13).
015900          03  FILLER                    PIC X(05)  VALUE SPACES.
016000*
016100* ------------------------------------------------------------
016200*  W05A- COMP VIEW OF THE TWO LATEST-RESULT MEASURES, USED ONLY
016300*        TO CLEAR THEM TOGETHER BEFORE EVERY WA020 CALL.
016400* ------------------------------------------------------------
016500  01  W05A-LATEST-MEASURES      REDEFINES W05-LATEST-RESULT.
016600          03  FILLER                    PIC X(19).
016700          03  W05A-MEASURE-ENTRY        PIC S9(6)  COMP OCCURS 2 TIMES.
016800          03  FILLER                    PIC X(20).
016900*
017000* ------------------------------------------------------------
017100*  W06- THE REPORT DATE, HELD AS A PRINTABLE UK-STYLE STRING.
017200* ------------------------------------------------------------
017300  01  W06-RUN-DATE-WORK.
017400          03  W06-DD                    PIC 9(2).
017500          03  W06-MM                    PIC 9(2).
017600          03  W06-CCYY                  PIC 9(4).
017700          03  FILLER                    PIC X(06)  VALUE SPACES.
017800*
017900  01  W06A-RUN-DATE-N            REDEFINES W06-RUN-DATE-WORK
018000                                 PIC 9(14).
018100*
018200  01  W07-PRINT-DATE                PIC X(10)   VALUE SPACES.
018300*
018400* ------------------------------------------------------------
018500*  W08- THE CONTROL FIELD DRIVING REPORT WRITER'S OWNER BREAK,
018600*       AND THE DETAIL WORK AREA THE REPORT GROUPS SOURCE FROM.
018700* ------------------------------------------------------------
018800  01  W08-CTL-OWNER-EMAIL           PIC X(40)   VALUE SPACES.
018900*
019000  01  W09-DETAIL-WORK.
019100          03  W09-BUILDING-CODE         PIC X(10).
019200          03  W09-STATUS-LABEL          PIC X(12).
019300          03  W09-WINDSPEED             PIC S9(4)V9(2) SIGN LEADING.
019400          03  W09-PRECIPITATION         PIC S9(4)V9(2) SIGN LEADING.
019500          03  W09-LAST-UPDATE           PIC X(19).
019600          03  FILLER                    PIC X(05)  VALUE SPACES.
019700*
019800  LINKAGE                  SECTION.
019900*
020000  01  LK00-RUN-DATE                 PIC 9(8).
020100  01  LK01-RUN-TOTALS.
020200          03  LK01-TOT-OBS-READ         PIC 9(7)   COMP.
020300          03  LK01-TOT-RESULTS-WRITTEN  PIC 9(7)   COMP.
020400          03  LK01-TOT-ALERTS-ISSUED    PIC 9(5)   COMP.
020500          03  LK01-TOT-SITES-SKIPPED    PIC 9(5)   COMP.
020600          03  LK01-TOT-REPORTS-PRODUCED PIC 9(5)   COMP.
020700          03  FILLER                    PIC X(10)  VALUE SPACES.
020800*
020900  01  LK00A-RUN-DATE-PARTS      REDEFINES LK00-RUN-DATE.
021000          03  LK00A-CCYY                PIC 9(4).
021100          03  LK00A-MM                  PIC 9(2).
021200          03  LK00A-DD                  PIC 9(2).
021300*
021400  REPORT                   SECTION.
021500*
021600  RD  WA-DAILY-STATUS-REPORT
021700          CONTROL      IS W08-CTL-OWNER-EMAIL
021800          PAGE LIMIT   IS 55 LINES
021900          HEADING      1
022000          FIRST DETAIL 8
022100          LAST  DETAIL 50.
022200*
022300  01  WA9-PAGE-HEADING          TYPE PAGE HEADING.
022400          03  LINE  1.
022500              05  COL   1   PIC X(29)  VALUE
022600                      "CEDAR FALLS STATE UNIVERSITY".
022700              05  COL  90   PIC X(19)  VALUE "DAILY WEATHER REPORT".
022800          03  LINE  2.
022900              05  COL   1   PIC X(32)  VALUE
023000                      "PHYSICAL PLANT ESTATES DIVISION".
023100              05  COL  90   PIC X(10)  SOURCE W07-PRINT-DATE.
023200          03  LINE  3.
023300              05  COL   1   PIC X(28)  VALUE
023400                      "DAILY WEATHER STATUS REPORT".
023500              05  COL  90   PIC X(05)  VALUE "PAGE ".
023600              05  COL  95   PIC ZZ9    SOURCE PAGE-COUNTER.
023700          03  FILLER                   PIC X(01).
023800*
023900  01  WA9-OWNER-HEADING         TYPE CONTROL HEADING
024000                                W08-CTL-OWNER-EMAIL.
024100          03  LINE + 2.
024200              05  COL   1   PIC X(07)  VALUE "OWNER: ".
024300              05  COL   8   PIC X(40)  SOURCE W08-CTL-OWNER-EMAIL.
024400          03  LINE + 1.
024500              05  COL   1   PIC X(10)  VALUE "SITE".
024600              05  COL  13   PIC X(12)  VALUE "STATUS".
024700              05  COL  27   PIC X(09)  VALUE "WIND M/S".
024800              05  COL  38   PIC X(11)  VALUE "PRECIP MM".
024900              05  COL  51   PIC X(19)  VALUE "LAST UPDATE".
025000          03  FILLER                   PIC X(01).
025100*
025200  01  WA9-SITE-DETAIL           TYPE DETAIL.
025300          03  LINE + 1.
025400              05  COL   1   PIC X(10)  SOURCE W09-BUILDING-CODE.
025500              05  COL  13   PIC X(12)  SOURCE W09-STATUS-LABEL.
025600              05  COL  26   PIC ZZZ9.99 SOURCE W09-WINDSPEED.
025700              05  COL  37   PIC ZZZ9.99 SOURCE W09-PRECIPITATION.
025800              05  COL  51   PIC X(19)  SOURCE W09-LAST-UPDATE.
025900          03  FILLER                   PIC X(01).
026000*
026100  01  WA9-OWNER-FOOTING         TYPE CONTROL FOOTING
026200                                W08-CTL-OWNER-EMAIL.
026300          03  LINE + 2.
026400              05  COL   1   PIC X(20)  VALUE "SITES FOR OWNER : ".
026500              05  COL  21   PIC ZZ9    SUM 1.
026600          03  FILLER                   PIC X(01).
026700*
026800  01  WA9-FINAL-FOOTING         TYPE CONTROL FOOTING FINAL.
026900          03  LINE + 2.
027000              05  COL   1   PIC X(24)  VALUE "TOTAL OWNER REPORTS : ".
027100              05  COL  26   PIC ZZ9    SOURCE LK01-TOT-REPORTS-PRODUCED.
027200          03  FILLER                   PIC X(01).
027300*
027400  PROCEDURE                DIVISION USING LK00-RUN-DATE
027500                                          LK01-RUN-TOTALS.
027600*
027700  AA000-MAIN.
027800          MOVE "N"                      TO W00-TRACE-SW.
027900          IF  WA900-TRACE-ON
028000              MOVE "Y"                  TO W00-TRACE-SW
028100          END-IF.
028200          PERFORM AA010-BUILD-PRINT-DATE THRU AA010-EXIT.
028300          PERFORM BB010-BUILD-OWNER-TABLE THRU BB010-EXIT.
028400          PERFORM CC010-PRINT-REPORT THRU CC010-EXIT.
028500          GOBACK.
028600*
028700* AA000-EXIT.
028800          EXIT.
028900*
029000* ------------------------------------------------------------
029100*  AA010- BUILD A UK-STYLE DD/MM/CCYY PRINT DATE FOR THE HEADING.
029200* ------------------------------------------------------------
029300  AA010-BUILD-PRINT-DATE.
029400          MOVE LK00A-DD                 TO W06-DD.
029500          MOVE LK00A-MM                 TO W06-MM.
029600          MOVE LK00A-CCYY               TO W06-CCYY.
029700          MOVE SPACES                   TO W07-PRINT-DATE.
029800          STRING W06-DD                 "/"
029900                 W06-MM                 "/"
030000                 W06-CCYY
030100                 DELIMITED BY SIZE      INTO W07-PRINT-DATE.
030200*
030300* AA010-EXIT.
030400          EXIT.
030500*
030600* ------------------------------------------------------------
030700*  BB010- PASS 1 - READ EVERY LOCATION ONCE, FANNING EACH SITE
030800*          OUT TO EVERY OWNER EMAIL IT LISTS.
030900* ------------------------------------------------------------
031000  BB010-BUILD-OWNER-TABLE.
031100          MOVE ZERO                     TO W03-OWNER-COUNT.
031200          MOVE SPACES                   TO W03-OWNER-TABLE.
031300          OPEN INPUT WA-LOCATION-FILE.
031400          PERFORM BB020-READ-LOCATION THRU BB020-EXIT.
031500          PERFORM BB030-FAN-OUT-ONE-LOCATION THRU BB030-EXIT
031600                  UNTIL W00-LOC-EOF.
031700          CLOSE WA-LOCATION-FILE.
031800*
031900* BB010-EXIT.
032000          EXIT.
032100*
032200  BB020-READ-LOCATION.
032300          READ WA-LOCATION-FILE
032400              AT END
032500                  MOVE "Y"              TO W00-LOC-EOF-SW
032600          END-READ.
032700*
032800* BB020-EXIT.
032900          EXIT.
033000*
033100  BB030-FAN-OUT-ONE-LOCATION.
033200          PERFORM DD010-SPLIT-OWNER-EMAILS THRU DD010-EXIT.
033300          PERFORM BB040-ADD-TO-ONE-OWNER THRU BB040-EXIT
033400                  VARYING W00-SPLIT-SUB FROM 1 BY 1
033500                  UNTIL   W00-SPLIT-SUB > W01-SPLIT-COUNT.
033600          PERFORM BB020-READ-LOCATION THRU BB020-EXIT.
033700*
033800* BB030-EXIT.
033900          EXIT.
034000*
034100* ------------------------------------------------------------
034200*  BB040- FIND THIS OWNER IN THE TABLE (ADDING A NEW ENTRY IF
034300*          NOT SEEN BEFORE) AND APPEND THE CURRENT SITE TO IT.
034400* ------------------------------------------------------------
034500  BB040-ADD-TO-ONE-OWNER.
034600          PERFORM DD020-FIND-OWNER THRU DD020-EXIT.
034700          IF  W00-FOUND-OWNER-IX = ZERO
034800              AND W03-OWNER-COUNT < 30
034900              ADD 1                     TO W03-OWNER-COUNT
035000              MOVE W03-OWNER-COUNT      TO W00-FOUND-OWNER-IX
035100              SET W03-OWNER-IX          TO W00-FOUND-OWNER-IX
035200              MOVE W01-SPLIT-ENTRY (W00-SPLIT-SUB)
035300                                        TO W03-OWNER-EMAIL (W03-OWNER-IX)
035400              MOVE ZERO                 TO W03-OWNER-SITE-COUNT (W03-OWNER-IX)
035500          END-IF.
035600          IF  W00-FOUND-OWNER-IX NOT = ZERO
035700              SET W03-OWNER-IX          TO W00-FOUND-OWNER-IX
035800              IF  W03-OWNER-SITE-COUNT (W03-OWNER-IX) < 30
035900                  ADD 1                 TO W03-OWNER-SITE-COUNT (W03-OWNER-IX)
036000                  SET W03-SITE-IX       TO W03-OWNER-SITE-COUNT (W03-OWNER-IX)
036100                  MOVE WA-LOC-BUILDING-CODE
036200                            TO W03-OWNER-SITE (W03-OWNER-IX W03-SITE-IX)
036300              END-IF
036400          END-IF.
036500*
036600* BB040-EXIT.
036700          EXIT.
036800*
036900* ------------------------------------------------------------
037000*  DD010- SPLIT WA-LOC-OWNER-EMAILS ON COMMAS, TRIM EACH ENTRY,
037100*          DROP BLANKS.
037200* ------------------------------------------------------------
037300  DD010-SPLIT-OWNER-EMAILS.
037400          MOVE ZERO                     TO W01-SPLIT-COUNT.
037500          MOVE SPACES                   TO W01-SPLIT-TABLE.
037600          UNSTRING WA-LOC-OWNER-EMAILS DELIMITED BY ","
037700                  INTO W01-SPLIT-ENTRY (1)
037800                       W01-SPLIT-ENTRY (2)
037900                       W01-SPLIT-ENTRY (3).
038000          PERFORM DD011-TRIM-ONE-ENTRY THRU DD011-EXIT
038100                  VARYING W00-SPLIT-SUB FROM 1 BY 1
038200                  UNTIL   W00-SPLIT-SUB > 3.
038300          PERFORM DD012-COMPACT-ENTRIES THRU DD012-EXIT.
038400*
038500* DD010-EXIT.
038600          EXIT.
038700*
038800  DD011-TRIM-ONE-ENTRY.
038900          MOVE ZERO                     TO W00-LEAD-SPACES.
039000          INSPECT W01-SPLIT-ENTRY (W00-SPLIT-SUB)
039100                  TALLYING W00-LEAD-SPACES FOR LEADING SPACE.
039200          IF  W00-LEAD-SPACES > ZERO AND W00-LEAD-SPACES < 40
039300              MOVE W01-SPLIT-ENTRY (W00-SPLIT-SUB)
039400                      (W00-LEAD-SPACES + 1 : 40 - W00-LEAD-SPACES)
039500                                        TO W02-TRIM-TEMP
039600              MOVE SPACES               TO W01-SPLIT-ENTRY (W00-SPLIT-SUB)
039700              MOVE W02-TRIM-TEMP        TO W01-SPLIT-ENTRY (W00-SPLIT-SUB)
039800          END-IF.
039900*
040000* DD011-EXIT.
040100          EXIT.
040200*
040300  DD012-COMPACT-ENTRIES.
040400          PERFORM DD013-COUNT-ONE-SLOT THRU DD013-EXIT
040500                  VARYING W00-SPLIT-SUB FROM 1 BY 1
040600                  UNTIL   W00-SPLIT-SUB > 3.
040700*
040800* DD012-EXIT.
040900          EXIT.
041000*
041100  DD013-COUNT-ONE-SLOT.
041200          IF  W01-SPLIT-ENTRY (W00-SPLIT-SUB) NOT = SPACES
041300              ADD 1                     TO W01-SPLIT-COUNT
041400              IF  W00-SPLIT-SUB NOT = W01-SPLIT-COUNT
041500                  MOVE W01-SPLIT-ENTRY (W00-SPLIT-SUB)
041600                                        TO W01-SPLIT-ENTRY (W01-SPLIT-COUNT)
041700                  MOVE SPACES           TO W01-SPLIT-ENTRY (W00-SPLIT-SUB)
041800              END-IF
041900          END-IF.
042000*
042100* DD013-EXIT.
042200          EXIT.
042300*
042400* ------------------------------------------------------------
042500*  DD020- LINEAR SEARCH THE OWNER TABLE FOR THE CURRENT SPLIT
042600*          ENTRY.  RETURNS ZERO WHEN NOT FOUND.
042700* ------------------------------------------------------------
042800  DD020-FIND-OWNER.
042900          MOVE ZERO                     TO W00-FOUND-OWNER-IX.
043000          IF  W03-OWNER-COUNT > ZERO
043100              SET W03-OWNER-IX          TO 1
043200              SEARCH W03-OWNER-ENTRY
043300                  AT END
043400                      MOVE ZERO         TO W00-FOUND-OWNER-IX
043500                  WHEN W03-OWNER-EMAIL (W03-OWNER-IX)
043600                          = W01-SPLIT-ENTRY (W00-SPLIT-SUB)
043700                      SET W00-FOUND-OWNER-IX TO W03-OWNER-IX
043800              END-SEARCH
043900          END-IF.
044000*
044100* DD020-EXIT.
044200          EXIT.
044300*
044400* ------------------------------------------------------------
044500*  CC010- PASS 2 - WALK THE OWNER TABLE IN FIRST-SEEN ORDER,
044600*          DRIVING REPORT WRITER WITH THE OWNER-EMAIL CONTROL
044700*          BREAK.
044800* ------------------------------------------------------------
044900  CC010-PRINT-REPORT.
045000          OPEN OUTPUT WA-DAILY-PRINT-FILE.
045100          INITIATE WA-DAILY-STATUS-REPORT.
045200          PERFORM CC020-PRINT-ONE-OWNER THRU CC020-EXIT
045300                  VARYING W00-OWNER-SUB FROM 1 BY 1
045400                  UNTIL   W00-OWNER-SUB > W03-OWNER-COUNT.
045500          TERMINATE WA-DAILY-STATUS-REPORT.
045600          CLOSE WA-DAILY-PRINT-FILE.
045700*
045800* CC010-EXIT.
045900          EXIT.
046000*
046100  CC020-PRINT-ONE-OWNER.
046200          SET W03-OWNER-IX              TO W00-OWNER-SUB.
046300          MOVE W03-OWNER-EMAIL (W03-OWNER-IX) TO W08-CTL-OWNER-EMAIL.
046400          IF  WA900-TRACE-ON
046500              DISPLAY "WA900 OWNER " W08-CTL-OWNER-EMAIL " SITES "
046600                      W03-OWNER-SITE-COUNT (W03-OWNER-IX)
046700          END-IF.
046800          PERFORM CC030-PRINT-ONE-SITE THRU CC030-EXIT
046900                  VARYING W00-SITE-SUB FROM 1 BY 1
047000                  UNTIL   W00-SITE-SUB > W03-OWNER-SITE-COUNT (W03-OWNER-IX).
047100          ADD 1                         TO LK01-TOT-REPORTS-PRODUCED.
047200*
047300* CC020-EXIT.
047400          EXIT.
047500*
047600  CC030-PRINT-ONE-SITE.
047700          SET W03-SITE-IX               TO W00-SITE-SUB.
047800          MOVE ZERO                     TO W05A-MEASURE-ENTRY (1)
047900                                           W05A-MEASURE-ENTRY (2).
048000          MOVE SPACES                   TO W05-STATUS-CODE W05-STATUS-LABEL
048100                                           W05-STATUS-DESC
048200                                           W05-LATEST-TIMESTAMP
048300                                           W05-LATEST-INT-ID
048400                                           W05-ALERT-TYPE.
048500          CALL "WA020" USING W03-OWNER-SITE (W03-OWNER-IX W03-SITE-IX)
048600                  LK00-RUN-DATE W04-RULE-COUNT W04-RULE-TABLE
048700                  W05-STATUS-CODE W05-STATUS-LABEL W05-STATUS-DESC
048800                  W05-LATEST-RESULT W05-ALERT-TYPE.
048900          MOVE W03-OWNER-SITE (W03-OWNER-IX W03-SITE-IX)
049000                                        TO W09-BUILDING-CODE.
049100          MOVE W05-STATUS-LABEL         TO W09-STATUS-LABEL.
049200          MOVE W05-LATEST-WINDSPEED     TO W09-WINDSPEED.
049300          MOVE W05-LATEST-PRECIP        TO W09-PRECIPITATION.
049400          MOVE W05-LATEST-TIMESTAMP     TO W09-LAST-UPDATE.
049500          GENERATE WA9-SITE-DETAIL.
049600*
049700* CC030-EXIT.
049800          EXIT.
