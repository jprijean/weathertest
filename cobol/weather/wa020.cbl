000100* ****************************************************************
000200* *                                                              *
000300* *   WA020  --  SITE STATUS CALCULATOR / LATEST-RESULT SCAN     *
000400* *              CALLED ONCE PER SITE BY WA000, WA900 AND WA910  *
000500* *                                                              *
000600* ****************************************************************
000700  IDENTIFICATION          DIVISION.
000800  PROGRAM-ID.             WA020.
000900  AUTHOR.                 K D MARSH.
001000  INSTALLATION.           CEDAR FALLS STATE UNIVERSITY -
001100                          PHYSICAL PLANT DATA PROCESSING.
001200  DATE-WRITTEN.           17/01/1991.
001300  DATE-COMPILED.
001400  SECURITY.               PROPERTY OF CEDAR FALLS STATE UNIVERSITY -
001500                          PHYSICAL PLANT.  INTERNAL USE ONLY, NOT
001600                          FOR RELEASE OUTSIDE THE ESTATES DIVISION.
001700*
001800*    REMARKS.          RE-READS THE RESULTS FILE FOR ONE BUILDING,
001900*                      BUCKETS THE MATCHING ROWS INTO YESTERDAY /
002000*                      TODAY / FUTURE (D+1..D+3) AGAINST THE RUN
002100*                      DATE, AND RETURNS THE SITE'S COLOUR STATUS,
002200*                      LABEL AND DESCRIPTION.  ALSO RETURNS THE
002300*                      LATEST RESULT ROW (FOR THE DAILY REPORT) AND,
002400*                      GIVEN THE SAME RULE TABLE WA010 USED, THE
002500*                      ALERT TYPE THAT PRODUCED THE LATEST RESULT.
002600*
002700*    CALLED MODULES.   WA030 (SERIAL DAY NUMBER FOR A DATE).
002800*    FILES USED.       WA-RESULT-FILE (INPUT, RE-OPENED EACH CALL).
002900*    ERROR MESSAGES USED. NONE - A MISSING RESULTS FILE OR A SITE
003000*                      WITH NO ROWS SIMPLY RETURNS STATUS GREEN.
003100*
003200* CHANGES:
003300* 17/01/91 KDM -      CREATED TO REPLACE THE MANUAL "DAYS SINCE
003400*                     LAST FAULT" COLUMN ON THE ROSTER WITH AN
003500*                     AUTOMATIC RED/AMBER/GREEN FLAG (CR-0231).
003600* 30/06/93 KDM -  .01 ADDED THE "AMBER" (NOW YELLOW) LOOK-AHEAD
003700*                     BUCKET SO A FAULT DUE TOMORROW SHOWED UP
003800*                     TODAY (CR-0334).
003900* 22/07/94 KDM -  .02 ADDED PURPLE FOR "FAULT CLEARED OVERNIGHT",
004000*                     SUPPRESSED WHEN A NEW FAULT IS ALREADY
004100*                     FORECAST (CR-0389).
004200* 09/09/98 KDM -  .03 YEAR-2000 AUDIT - DATES ARE PASSED AS FULL
004300*                     CCYYMMDD AND HANDED TO WA030 ONLY; NO 2-DIGIT
004400*                     YEAR ARITHMETIC HERE.  SIGNED OFF (CR-0644).
004500* 11/06/09 TJB -  .04 RENUMBERED FROM WW020 TO WA020 WHEN THE
004600*                     WEATHER WATCH LOG WAS FOLDED INTO THE NEW
004700*                     ESTATES BATCH SUITE (CR-1247).
004800* 12/03/26 TJB - 1.00 REBUILT FOR THE WEATHER ALERT REORGANISATION -
004900*                     STATUS COLOURS RENAMED GREEN/RED/YELLOW/PURPLE,
005000*                     ADDED THE LATEST-RESULT SCAN AND ALERT-TYPE
005100*                     DETERMINATION SO WA900/WA910 SHARE ONE ROUTINE
005200*                     (CR-2091).
005300*
005400  ENVIRONMENT              DIVISION.
005500  CONFIGURATION           SECTION.
005600  SOURCE-COMPUTER.        IBM-4381.
005700  OBJECT-COMPUTER.        IBM-4381.
005800  SPECIAL-NAMES.
005900          C01 IS TOP-OF-FORM
006000          UPSI-0 ON STATUS IS WA020-TRACE-ON.
006100*                                 WHEN SET, DUMPS THE BUCKET
006200*                                 SWITCHES AND LATEST ROW FOUND.
006300*
006400  INPUT-OUTPUT             DIVISION.
006500  FILE-CONTROL.
006600*
006700          COPY "SELWARES.COB".
006800*
006900  DATA                    DIVISION.
007000  FILE                     SECTION.
007100*
007200          COPY "FDWARES.COB".
007300*
007400  WORKING-STORAGE          SECTION.
007500*
007600* ------------------------------------------------------------
007700*  77- STANDALONE COUNTER AND FILE-STATUS SWITCHES.
007800* ------------------------------------------------------------
007900  77  W00-RULE-SUB               PIC S9(4)   COMP.
008000  77  W00-EOF-SW                 PIC X       VALUE "N".
008100      88  W00-EOF-REACHED                    VALUE "Y".
008200  77  WA-RES-STATUS              PIC XX      VALUE SPACES.
008300*                                 FILE STATUS FOR WA-RESULT-FILE.
008400*
008500* ------------------------------------------------------------
008600*  W01- BUCKET SWITCHES AND SCAN SWITCHES FOR ONE CALL.
008700* ------------------------------------------------------------
008800  01  W01-SWITCHES.
008900          03  W01-TODAY-ALERT-SW        PIC X  VALUE "N".
009000              88  W01-TODAY-HAS-ALERT          VALUE "Y".
009100          03  W01-YESTERDAY-ALERT-SW    PIC X  VALUE "N".
009200              88  W01-YESTERDAY-HAS-ALERT      VALUE "Y".
009300          03  W01-FUTURE-ALERT-SW       PIC X  VALUE "N".
009400              88  W01-FUTURE-HAS-ALERT         VALUE "Y".
009500          03  W01-FIRST-ROW-SW          PIC X  VALUE "N".
009600          03  W01-ANY-PARSED-SW         PIC X  VALUE "N".
009700          03  FILLER                    PIC X(05)  VALUE SPACES.
009800*
009900* ------------------------------------------------------------
010000*  W02- RUNNING "BEST" (HIGHEST TIMESTAMP) RESULT ROW FOR THE
010100*       LATEST-RESULT SCAN.
010200* ------------------------------------------------------------
010300  01  W02-BEST-RESULT.
010400          03  W02-BEST-TIMESTAMP        PIC X(19)  VALUE SPACES.
010500          03  W02-BEST-WINDSPEED        PIC S9(4)V9(2).
010600          03  W02-BEST-PRECIP           PIC S9(4)V9(2).
010700          03  W02-BEST-INT-ID           PIC X(20)  VALUE SPACES.
010800          03  FILLER                    PIC X(06)  VALUE SPACES.
010900*
011000* ------------------------------------------------------------
011100*  W02A- RAW-BYTE VIEW OF THE BEST-RESULT AREA, FOR THE UPSI-0
011200*        BENCH-TEST DUMP ONLY.
011300* ------------------------------------------------------------
011400  01  W02A-BEST-RESULT-DUMP      REDEFINES W02-BEST-RESULT.
011500          03  FILLER                    PIC X(53).
011600*
011700* ------------------------------------------------------------
011800*  W03- THE FIRST MATCHING ROW SEEN, KEPT ONLY AS A FALLBACK IF
011900*       NO ROW FOR THE SITE HAS A PARSEABLE TIMESTAMP.
012000* ------------------------------------------------------------
012100  01  W03-FIRST-RESULT.
012200          03  W03-FIRST-TIMESTAMP       PIC X(19)  VALUE SPACES.
012300          03  W03-FIRST-WINDSPEED       PIC S9(4)V9(2).
012400          03  W03-FIRST-PRECIP          PIC S9(4)V9(2).
012500          03  W03-FIRST-INT-ID          PIC X(20)  VALUE SPACES.
012600          03  FILLER                    PIC X(05)  VALUE SPACES.
012700*
012800* ------------------------------------------------------------
012900*  W04- DATE ARITHMETIC WORK AREA - HOLDS THE SERIAL NUMBERS
013000*       RETURNED BY WA030 AND THE DAY DIFFERENCE USED TO BUCKET
013100*       THE CURRENT ROW.
013200* ------------------------------------------------------------
013300  01  W04-DATE-WORK.
013400          03  W04-ROW-SERIAL            PIC S9(9)   COMP.
013500          03  W04-RUN-SERIAL            PIC S9(9)   COMP.
013600          03  W04-DIFF-DAYS             PIC S9(9)   COMP.
013700          03  FILLER                    PIC X(09)   VALUE SPACES.
013800*
013900* ------------------------------------------------------------
014000*  W04A- RAW-BYTE VIEW OF THE DATE WORK AREA, FOR THE UPSI-0
014100*        BENCH-TEST DUMP ONLY.
014200* ------------------------------------------------------------
014300  01  W04A-DATE-WORK-DUMP        REDEFINES W04-DATE-WORK.
014400          03  FILLER                    PIC X(21).
014500*
014600* ------------------------------------------------------------
014700*  W05- THE ROW TIMESTAMP AS RECEIVED, THEN RE-EXAMINED AS A
014800*       BROKEN-DOWN CCYY-MM-DD DATE TO TEST WHETHER IT PARSES.
014900* ------------------------------------------------------------
015000  01  W05-TIMESTAMP-RAW             PIC X(19).
015100  01  W05-TIMESTAMP-PARTS        REDEFINES W05-TIMESTAMP-RAW.
015200          03  W05-TS-YYYY               PIC X(04).
015300          03  W05-TS-DASH1              PIC X(01).
015400          03  W05-TS-MM                 PIC X(02).
015500          03  W05-TS-DASH2              PIC X(01).
015600          03  W05-TS-DD                 PIC X(02).
015700          03  FILLER                    PIC X(09).
015800*
015900  01  W06-ROW-DATE.
016000          03  W06-ROW-CCYY              PIC 9(4).
016100          03  W06-ROW-MM                PIC 9(2).
016200          03  W06-ROW-DD                PIC 9(2).
016300*
016400  01  W07-RUN-DATE-GROUP.
016500          03  W07-RUN-CCYY              PIC 9(4).
016600          03  W07-RUN-MM                PIC 9(2).
016700          03  W07-RUN-DD                PIC 9(2).
016800*
016900* ------------------------------------------------------------
017000*  W07A- THE FOUR STATUS DESCRIPTION TEXTS, HELD AS CONSTANTS
017100*        SO AA060 CAN MOVE A WHOLE GROUP RATHER THAN BUILD THE
017200*        SENTENCE AT RUN TIME.  SPLIT IN TWO BECAUSE A SINGLE
017300*        LITERAL WON'T FIT ACROSS ONE SOURCE LINE.
017400* ------------------------------------------------------------
017500  01  W07A-STATUS-DESCRIPTIONS.
017600          03  W07A-GREEN-DESC.
017700              05  FILLER  PIC X(45) VALUE
017800                  "No weather alerts.  All conditions normal.".
017900              05  FILLER  PIC X(35) VALUE SPACES.
018000          03  W07A-RED-DESC.
018100              05  FILLER  PIC X(45) VALUE
018200                  "Weather alert is active for today.  Immediate".
018300              05  FILLER  PIC X(35) VALUE
018400                  " attention may be required.".
018500          03  W07A-YELLOW-DESC.
018600              05  FILLER  PIC X(45) VALUE
018700                  "Weather alert is forecasted for the next few ".
018800              05  FILLER  PIC X(35) VALUE
018900                  "days.  Monitor conditions.".
019000          03  W07A-PURPLE-DESC.
019100              05  FILLER  PIC X(45) VALUE
019200                  "Weather alert was active yesterday but is no ".
019300              05  FILLER  PIC X(35) VALUE
019400                  "longer active today.".
019500*
019600* ------------------------------------------------------------
019700*  W08- WORK FIELDS FOR THE ALERT-TYPE OPERATOR RE-TEST.
019800* ------------------------------------------------------------
019900  01  W08-OPERATOR-WORK.
020000          03  W08-ACTUAL-VALUE          PIC S9(4)V9(2).
020100          03  W08-DIFF-VALUE            PIC S9(4)V9(2).
020200          03  W08-OP-TRUE-SW            PIC X       VALUE "N".
020300          03  W08-FIELD-SW              PIC X(13)   VALUE SPACES.
020400          03  FILLER                    PIC X(06)   VALUE SPACES.
020500*
020600  LINKAGE                  SECTION.
020700*
020800  01  LK00-BUILDING-CODE            PIC X(10).
020900  01  LK01-RUN-DATE                 PIC 9(8).
021000*
021100* ------------------------------------------------------------
021200*  LK02- THE RULE TABLE, SAME LAYOUT WA010 USES, PASSED THROUGH
021300*         SO ALERT-TYPE DETERMINATION CAN RE-TEST THE LATEST ROW.
021400* ------------------------------------------------------------
021500  01  LK02-RULE-COUNT               PIC S9(4)   COMP.
021600  01  LK02-RULE-TABLE.
021700          03  LK02-RULE-ENTRY           OCCURS 20 TIMES
021800                                       INDEXED BY LK02-RULE-IX.
021900              05  LK02-RULE-TYPE            PIC X(13).
022000              05  LK02-RULE-VALUE           PIC S9(4)V9(2) SIGN LEADING.
022100              05  LK02-RULE-OPERATOR        PIC X(02).
022200              05  LK02-RULE-INT-ID          PIC X(20).
022300*
022400* ------------------------------------------------------------
022500*  LK03- RESULTS RETURNED TO THE CALLER.
022600* ------------------------------------------------------------
022700  01  LK03-STATUS-CODE              PIC X(06).
022800  01  LK04-STATUS-LABEL             PIC X(12).
022900  01  LK05-STATUS-DESC              PIC X(80).
023000  01  LK06-LATEST-RESULT.
023100          03  LK06-LATEST-TIMESTAMP     PIC X(19).
023200          03  LK06-LATEST-WINDSPEED     PIC S9(4)V9(2) SIGN LEADING.
023300          03  LK06-LATEST-PRECIP        PIC S9(4)V9(2) SIGN LEADING.
023400          03  LK06-LATEST-INT-ID        PIC X(20).
023500  01  LK07-ALERT-TYPE-LABEL         PIC X(13).
023600*
023700  PROCEDURE                DIVISION USING LK00-BUILDING-CODE
023800                                          LK01-RUN-DATE
023900                                          LK02-RULE-COUNT
024000                                          LK02-RULE-TABLE
024100                                          LK03-STATUS-CODE
024200                                          LK04-STATUS-LABEL
024300                                          LK05-STATUS-DESC
024400                                          LK06-LATEST-RESULT
024500                                          LK07-ALERT-TYPE-LABEL.
024600*
024700  AA000-MAIN.
024800          PERFORM AA005-INITIALISE THRU AA005-EXIT.
024900          PERFORM AA010-SCAN-RESULTS THRU AA010-EXIT.
025000          PERFORM AA050-SET-LATEST-RESULT THRU AA050-EXIT.
025100          PERFORM AA060-DERIVE-STATUS THRU AA060-EXIT.
025200          PERFORM AA070-DETERMINE-ALERT-TYPE THRU AA070-EXIT.
025300          IF  WA020-TRACE-ON
025400              DISPLAY "WA020 " LK00-BUILDING-CODE
025500                      " TODAY=" W01-TODAY-ALERT-SW
025600                      " YEST=" W01-YESTERDAY-ALERT-SW
025700                      " FUT=" W01-FUTURE-ALERT-SW
025800                      " STATUS=" LK03-STATUS-CODE
025900          END-IF.
026000          GOBACK.
026100*
026200* AA000-EXIT.
026300          EXIT.
026400*
026500  AA005-INITIALISE.
026600          MOVE "N"                     TO W00-EOF-SW.
026700          MOVE "N"                     TO W01-TODAY-ALERT-SW
026800                                          W01-YESTERDAY-ALERT-SW
026900                                          W01-FUTURE-ALERT-SW
027000                                          W01-FIRST-ROW-SW
027100                                          W01-ANY-PARSED-SW.
027200          MOVE SPACES                  TO W02-BEST-RESULT
027300                                          W03-FIRST-RESULT.
027400          MOVE ZERO                    TO W02-BEST-WINDSPEED
027500                                          W02-BEST-PRECIP
027600                                          W03-FIRST-WINDSPEED
027700                                          W03-FIRST-PRECIP.
027800          MOVE LK01-RUN-DATE            TO W07-RUN-DATE-GROUP.
027900          CALL "WA030" USING W07-RUN-DATE-GROUP W04-RUN-SERIAL.
028000*
028100* AA005-EXIT.
028200          EXIT.
028300*
028400* ------------------------------------------------------------
028500*  AA010- RE-OPEN THE RESULTS FILE AND READ EVERY ROW FOR THIS
028600*          BUILDING.  A MISSING FILE (WA-RES-STATUS = "35") IS
028700*          TREATED AS "NO RESULTS YET", NOT AN ERROR.
028800* ------------------------------------------------------------
028900  AA010-SCAN-RESULTS.
029000          OPEN INPUT WA-RESULT-FILE.
029100          IF  WA-RES-STATUS = "35"
029200              GO TO AA010-EXIT
029300          END-IF.
029400          PERFORM AA015-READ-RESULT THRU AA015-EXIT.
029500          PERFORM AA020-PROCESS-ONE-ROW THRU AA020-EXIT
029600                  UNTIL W00-EOF-REACHED.
029700          CLOSE WA-RESULT-FILE.
029800*
029900* AA010-EXIT.
030000          EXIT.
030100*
030200  AA015-READ-RESULT.
030300          READ WA-RESULT-FILE
030400              AT END
030500                  MOVE "Y"             TO W00-EOF-SW
030600          END-READ.
030700*
030800* AA015-EXIT.
030900          EXIT.
031000*
031100  AA020-PROCESS-ONE-ROW.
031200          IF  WA-RES-BUILDING-CODE = LK00-BUILDING-CODE
031300              PERFORM AA030-UPDATE-LATEST THRU AA030-EXIT
031400              PERFORM AA040-BUCKET-ROW THRU AA040-EXIT
031500          END-IF.
031600          PERFORM AA015-READ-RESULT THRU AA015-EXIT.
031700*
031800* AA020-EXIT.
031900          EXIT.
032000*
032100* ------------------------------------------------------------
032200*  AA030- LATEST-RESULT SCAN - KEEP THE ROW WITH THE HIGHEST
032300*          NON-BLANK TIMESTAMP; REMEMBER THE FIRST ROW SEEN AS A
032400*          FALLBACK.
032500* ------------------------------------------------------------
032600  AA030-UPDATE-LATEST.
032700          IF  W01-FIRST-ROW-SW NOT = "Y"
032800              MOVE WA-RES-TIMESTAMP        TO W03-FIRST-TIMESTAMP
032900              MOVE WA-RES-WINDSPEED-VAL    TO W03-FIRST-WINDSPEED
033000              MOVE WA-RES-PRECIPITATION-VAL TO W03-FIRST-PRECIP
033100              MOVE WA-RES-INTERVENTION-ID  TO W03-FIRST-INT-ID
033200              MOVE "Y"                     TO W01-FIRST-ROW-SW
033300          END-IF.
033400*
033500          IF  WA-RES-TIMESTAMP NOT = SPACES
033600              IF  WA-RES-TIMESTAMP > W02-BEST-TIMESTAMP
033700                  MOVE WA-RES-TIMESTAMP        TO W02-BEST-TIMESTAMP
033800                  MOVE WA-RES-WINDSPEED-VAL    TO W02-BEST-WINDSPEED
033900                  MOVE WA-RES-PRECIPITATION-VAL TO W02-BEST-PRECIP
034000                  MOVE WA-RES-INTERVENTION-ID  TO W02-BEST-INT-ID
034100                  MOVE "Y"                     TO W01-ANY-PARSED-SW
034200              END-IF
034300          END-IF.
034400*
034500* AA030-EXIT.
034600          EXIT.
034700*
034800* ------------------------------------------------------------
034900*  AA040- BUCKET THE ROW INTO YESTERDAY / TODAY / FUTURE (D+1
035000*          THROUGH D+3) AGAINST THE RUN DATE.  A ROW WHOSE DATE
035100*          PORTION IS NOT A CLEAN CCYY-MM-DD IS IGNORED HERE.
035200* ------------------------------------------------------------
035300  AA040-BUCKET-ROW.
035400          MOVE WA-RES-TIMESTAMP        TO W05-TIMESTAMP-RAW.
035500          IF  W05-TS-YYYY IS NOT NUMERIC
035600              OR W05-TS-MM   IS NOT NUMERIC
035700              OR W05-TS-DD   IS NOT NUMERIC
035800              OR W05-TS-DASH1 NOT = "-"
035900              OR W05-TS-DASH2 NOT = "-"
036000              GO TO AA040-EXIT
036100          END-IF.
036200*
036300          MOVE W05-TS-YYYY             TO W06-ROW-CCYY.
036400          MOVE W05-TS-MM               TO W06-ROW-MM.
036500          MOVE W05-TS-DD               TO W06-ROW-DD.
036600          CALL "WA030" USING W06-ROW-DATE W04-ROW-SERIAL.
036700          IF  W04-ROW-SERIAL = ZERO
036800              GO TO AA040-EXIT
036900          END-IF.
037000*
037100          COMPUTE W04-DIFF-DAYS = W04-ROW-SERIAL - W04-RUN-SERIAL.
037200*
037300          EVALUATE TRUE
037400              WHEN W04-DIFF-DAYS = ZERO
037500                  IF  WA-RES-INTERVENTION-ID NOT = SPACES
037600                      AND WA-RES-INTERVENTION-ID NOT = "no-alert"
037700                      MOVE "Y"         TO W01-TODAY-ALERT-SW
037800                  END-IF
037900              WHEN W04-DIFF-DAYS = -1
038000                  IF  WA-RES-INTERVENTION-ID NOT = SPACES
038100                      AND WA-RES-INTERVENTION-ID NOT = "no-alert"
038200                      MOVE "Y"         TO W01-YESTERDAY-ALERT-SW
038300                  END-IF
038400              WHEN W04-DIFF-DAYS >= 1  AND  W04-DIFF-DAYS <= 3
038500                  IF  WA-RES-INTERVENTION-ID NOT = SPACES
038600                      AND WA-RES-INTERVENTION-ID NOT = "no-alert"
038700                      MOVE "Y"         TO W01-FUTURE-ALERT-SW
038800                  END-IF
038900              WHEN OTHER
039000                  CONTINUE
039100          END-EVALUATE.
039200*
039300* AA040-EXIT.
039400          EXIT.
039500*
039600* ------------------------------------------------------------
039700*  AA050- CHOOSE THE "BEST" ROW IF ONE PARSED, ELSE THE FIRST
039800*          ROW SEEN, ELSE LEAVE THE LATEST RESULT AT ZERO/SPACE.
039900* ------------------------------------------------------------
040000  AA050-SET-LATEST-RESULT.
040100          MOVE SPACES                  TO LK06-LATEST-RESULT.
040200          MOVE ZERO                    TO LK06-LATEST-WINDSPEED
040300                                          LK06-LATEST-PRECIP.
040400*
040500          IF  W01-ANY-PARSED-SW = "Y"
040600              MOVE W02-BEST-TIMESTAMP  TO LK06-LATEST-TIMESTAMP
040700              MOVE W02-BEST-WINDSPEED  TO LK06-LATEST-WINDSPEED
040800              MOVE W02-BEST-PRECIP     TO LK06-LATEST-PRECIP
040900              MOVE W02-BEST-INT-ID     TO LK06-LATEST-INT-ID
041000          ELSE
041100              IF  W01-FIRST-ROW-SW = "Y"
041200                  MOVE W03-FIRST-TIMESTAMP TO LK06-LATEST-TIMESTAMP
041300                  MOVE W03-FIRST-WINDSPEED TO LK06-LATEST-WINDSPEED
041400                  MOVE W03-FIRST-PRECIP    TO LK06-LATEST-PRECIP
041500                  MOVE W03-FIRST-INT-ID    TO LK06-LATEST-INT-ID
041600              END-IF
041700          END-IF.
041800*
041900* AA050-EXIT.
042000          EXIT.
042100*
042200* ------------------------------------------------------------
042300*  AA060- STATUS PRIORITY RED > PURPLE > YELLOW > GREEN.  A
042400*          FUTURE ALERT SUPPRESSES PURPLE (ESTATES WANTS YELLOW TO
042500*          WIN WHEN BOTH YESTERDAY AND FUTURE HAVE FIRED).
042600* ------------------------------------------------------------
042700  AA060-DERIVE-STATUS.
042800          EVALUATE TRUE
042900              WHEN W01-TODAY-HAS-ALERT
043000                  MOVE "red   "        TO LK03-STATUS-CODE
043100                  MOVE "Alert Today"   TO LK04-STATUS-LABEL
043200                  MOVE W07A-RED-DESC   TO LK05-STATUS-DESC
043300              WHEN W01-YESTERDAY-HAS-ALERT AND NOT W01-FUTURE-HAS-ALERT
043400                  MOVE "purple"        TO LK03-STATUS-CODE
043500                  MOVE "Past Alert"    TO LK04-STATUS-LABEL
043600                  MOVE W07A-PURPLE-DESC TO LK05-STATUS-DESC
043700              WHEN W01-FUTURE-HAS-ALERT
043800                  MOVE "yellow"        TO LK03-STATUS-CODE
043900                  MOVE "Future Alert"  TO LK04-STATUS-LABEL
044000                  MOVE W07A-YELLOW-DESC TO LK05-STATUS-DESC
044100              WHEN OTHER
044200                  MOVE "green "        TO LK03-STATUS-CODE
044300                  MOVE "Normal"        TO LK04-STATUS-LABEL
044400                  MOVE W07A-GREEN-DESC TO LK05-STATUS-DESC
044500          END-EVALUATE.
044600*
044700* AA060-EXIT.
044800          EXIT.
044900*
045000* ------------------------------------------------------------
045100*  AA070- ALERT-TYPE DETERMINATION - IF THE LATEST RESULT IS
045200*          "NO-ALERT" (OR THERE IS NO LATEST RESULT) THE TYPE IS
045300*          "Unknown".  OTHERWISE THE FIRST RULE (TABLE ORDER)
045400*          WHOSE INTERVENTION-ID MATCHES AND WHOSE CONDITION IS
045500*          STILL SATISFIED BY THE LATEST VALUES WINS.
045600* ------------------------------------------------------------
045700  AA070-DETERMINE-ALERT-TYPE.
045800          MOVE "Unknown      "         TO LK07-ALERT-TYPE-LABEL.
045900*
046000          IF  LK06-LATEST-INT-ID = SPACES
046100              OR LK06-LATEST-INT-ID = "no-alert"
046200              GO TO AA070-EXIT
046300          END-IF.
046400*
046500          IF  LK02-RULE-COUNT > ZERO
046600              PERFORM AA080-TEST-ONE-RULE THRU AA080-EXIT
046700                      VARYING W00-RULE-SUB FROM 1 BY 1
046800                      UNTIL   W00-RULE-SUB > LK02-RULE-COUNT
046900                      OR      LK07-ALERT-TYPE-LABEL NOT = "Unknown      "
047000          END-IF.
047100*
047200* AA070-EXIT.
047300          EXIT.
047400*
047500  AA080-TEST-ONE-RULE.
047600          MOVE "N"                     TO W08-OP-TRUE-SW.
047700          IF  LK02-RULE-INT-ID (W00-RULE-SUB) NOT = LK06-LATEST-INT-ID
047800              GO TO AA080-EXIT
047900          END-IF.
048000*
048100          MOVE SPACES                  TO W08-FIELD-SW.
048200          IF  LK02-RULE-TYPE (W00-RULE-SUB) = "Windspeed    "
048300              MOVE LK06-LATEST-WINDSPEED   TO W08-ACTUAL-VALUE
048400              MOVE "Windspeed    "         TO W08-FIELD-SW
048500          END-IF.
048600          IF  LK02-RULE-TYPE (W00-RULE-SUB) = "Precipitation"
048700              MOVE LK06-LATEST-PRECIP      TO W08-ACTUAL-VALUE
048800              MOVE "Precipitation"         TO W08-FIELD-SW
048900          END-IF.
049000          IF  W08-FIELD-SW = SPACES
049100              GO TO AA080-EXIT
049200          END-IF.
049300*
049400          PERFORM AA090-TEST-OPERATOR THRU AA090-EXIT.
049500          IF  W08-OP-TRUE-SW = "Y"
049600              MOVE W08-FIELD-SW            TO LK07-ALERT-TYPE-LABEL
049700          END-IF.
049800*
049900* AA080-EXIT.
050000          EXIT.
050100*
050200* ------------------------------------------------------------
050300*  AA090- SAME OPERATOR LOGIC AS WA010 - KEPT SEPARATE HERE
050400*          BECAUSE THIS TEST RUNS AGAINST THE LATEST RESULT'S
050500*          OWN VALUE, NOT A FRESH OBSERVATION.
050600* ------------------------------------------------------------
050700  AA090-TEST-OPERATOR.
050800          EVALUATE LK02-RULE-OPERATOR (W00-RULE-SUB)
050900              WHEN "> "
051000                  IF  W08-ACTUAL-VALUE > LK02-RULE-VALUE (W00-RULE-SUB)
051100                      MOVE "Y"         TO W08-OP-TRUE-SW
051200                  END-IF
051300              WHEN "< "
051400                  IF  W08-ACTUAL-VALUE < LK02-RULE-VALUE (W00-RULE-SUB)
051500                      MOVE "Y"         TO W08-OP-TRUE-SW
051600                  END-IF
051700              WHEN ">="
051800                  IF  W08-ACTUAL-VALUE >= LK02-RULE-VALUE (W00-RULE-SUB)
051900                      MOVE "Y"         TO W08-OP-TRUE-SW
052000                  END-IF
052100              WHEN "<="
052200                  IF  W08-ACTUAL-VALUE <= LK02-RULE-VALUE (W00-RULE-SUB)
052300                      MOVE "Y"         TO W08-OP-TRUE-SW
052400                  END-IF
052500              WHEN "=="
052600                  COMPUTE W08-DIFF-VALUE =
052700                          W08-ACTUAL-VALUE - LK02-RULE-VALUE (W00-RULE-SUB)
052800                  IF  W08-DIFF-VALUE < ZERO
052900                      COMPUTE W08-DIFF-VALUE = ZERO - W08-DIFF-VALUE
053000                  END-IF
053100                  IF  W08-DIFF-VALUE < 0.01
053200                      MOVE "Y"         TO W08-OP-TRUE-SW
053300                  END-IF
053400              WHEN OTHER
053500                  CONTINUE
053600          END-EVALUATE.
053700*
053800* AA090-EXIT.
053900          EXIT.
