000100* ****************************************************************
000200* *                                                              *
000300* *   WA910  --  STATUS-CHANGE ALERT DOCUMENT                    *
000400* *              ONE BLOCK PER (SITE, OWNER) ALERT, CALLED BY    *
000500* *              WA000 WHEN A SITE LEAVES GREEN STATUS           *
000600* *                                                              *
000700* ****************************************************************
000800  IDENTIFICATION          DIVISION.
000900  PROGRAM-ID.             WA910.
001000  AUTHOR.                 K D MARSH.
001100  INSTALLATION.           CEDAR FALLS STATE UNIVERSITY -
001200                          PHYSICAL PLANT DATA PROCESSING.
001300  DATE-WRITTEN.           03/02/1991.
001400  DATE-COMPILED.
001500  SECURITY.               PROPERTY OF CEDAR FALLS STATE UNIVERSITY -
001600                          PHYSICAL PLANT.  INTERNAL USE ONLY, NOT
001700                          FOR RELEASE OUTSIDE THE ESTATES DIVISION.
001800*
001900*    REMARKS.          PRINTS ONE WEATHER ALERT NOTICE FOR ONE OWNER
002000*                      EMAIL AT ONE SITE, USING REPORT WRITER.  THE
002100*                      FILE IS OPENED EXTEND AND CLOSED ON EVERY
002200*                      CALL SO EACH NOTICE APPENDS TO THE SAME
002300*                      PRINT FILE WITHOUT DISTURBING THE ONES
002400*                      ALREADY WRITTEN THIS RUN.
002500*
002600*    CALLED MODULES.   NONE.
002700*    FILES USED.       WA-ALERT-PRINT-FILE  (OUTPUT, EXTEND).
002800*    ERROR MESSAGES USED. NONE.
002900*
003000* CHANGES:
003100* 03/02/91 KDM -      CREATED AS THE OWNER NOTIFICATION SLIP FOR THE
003200*                     SITE WEATHER WATCH LOG - ONE SLIP PRINTED TO
003300*                     THE ESTATES OFFICE PRINTER PER RED-FLAGGED
003400*                     SITE (CR-0231).
003500* 30/08/96 KDM -  .01 ADDED THE OWNER NAME TO THE SLIP HEADING - THE
003600*                     SINGLE ESTATES PRINTER WAS NO LONGER SORTING
003700*                     THE SLIPS BY HAND (CR-0512).
003800* 09/09/98 KDM -  .02 YEAR-2000 AUDIT - PRINT DATE NOW BUILT FROM A
003900*                     FULL CCYYMMDD RUN DATE PASSED BY THE CALLER
004000*                     (CR-0644).
004100* 11/06/09 TJB -  .03 RENUMBERED FROM WW910 TO WA910 WHEN THE
004200*                     WEATHER WATCH LOG WAS FOLDED INTO THE NEW
004300*                     ESTATES BATCH SUITE (CR-1247).
004400* 12/03/26 TJB - 1.00 REBUILT FOR THE WEATHER ALERT REORGANISATION -
004500*                     ONE OWNER EMAIL ADDRESS PER CALL RATHER THAN A
004600*                     PRINTED SLIP PER SITE, STATUS DESCRIPTION AND
004700*                     ALERT TYPE NOW SUPPLIED BY WA020 (CR-2091).
004800*
004900  ENVIRONMENT              DIVISION.
005000  CONFIGURATION           SECTION.
005100  SOURCE-COMPUTER.        IBM-4381.
005200  OBJECT-COMPUTER.        IBM-4381.
005300  SPECIAL-NAMES.
005400          C01 IS TOP-OF-FORM
005500          UPSI-0 ON STATUS IS WA910-TRACE-ON.
005600*                                 WHEN SET, DISPLAYS EACH NOTICE AS
005700*                                 IT IS GENERATED FOR A BENCH TEST.
005800*
005900  INPUT-OUTPUT             DIVISION.
006000  FILE-CONTROL.
006100          COPY "SELWAALT.COB".
006200*
006300  DATA                    DIVISION.
006400  FILE                     SECTION.
006500          COPY "FDWAALT.COB".
006600*
006700  WORKING-STORAGE          SECTION.
006800*
006900* ------------------------------------------------------------
007000*  77- STANDALONE COUNTER AND SWITCH.
007100* ------------------------------------------------------------
007200  77  W00-CLEAR-SUB               PIC S9(4)   COMP.
007300  77  W00-TRACE-SW                PIC X       VALUE "N".
007400*
007500* ------------------------------------------------------------
007600*  W01- THE RUN DATE BROKEN INTO PRINTABLE UK-STYLE PARTS.
007700* ------------------------------------------------------------
007800  01  W01-PRINT-DATE-WORK.
007900          03  W01-PRINT-DD              PIC 9(2)    COMP.
008000          03  W01-PRINT-MM              PIC 9(2)    COMP.
008100          03  W01-PRINT-CCYY            PIC 9(4)    COMP.
008200          03  FILLER                    PIC X(06)   VALUE SPACES.
008300*
008400* ------------------------------------------------------------
008500*  W01A- SAME WORK AREA AS A TABLE OF THREE COMP ENTRIES SO THE
008600*        NEXT-CALL CLEAR CAN USE ONE LOOP INSTEAD OF THREE MOVES.
008700* ------------------------------------------------------------
008800  01  W01A-PRINT-DATE-TABLE     REDEFINES W01-PRINT-DATE-WORK.
008900          03  W01A-PRINT-ENTRY          PIC 9(4)   COMP OCCURS 3 TIMES.
009000          03  FILLER                    PIC X(06).
009100*
009200  01  W02-PRINT-DATE                PIC X(10)   VALUE SPACES.
009300*
009400* ------------------------------------------------------------
009500*  W03- THE NOTICE HEADING LINE, BUILT ONCE PER CALL SO REPORT
009600*       WRITER'S SOURCE CLAUSE HAS A SINGLE PRINTABLE FIELD.
009700* ------------------------------------------------------------
009800  01  W03-NOTICE-WORK.
009900          03  W03-OWNER-EMAIL           PIC X(40).
010000          03  W03-BUILDING-CODE         PIC X(10).
010100          03  W03-STATUS-LABEL          PIC X(12).
010200          03  W03-ALERT-TYPE            PIC X(13).
010300          03  W03-STATUS-DESC           PIC X(80).
010400          03  W03-SUBJECT-LINE          PIC X(40)   VALUE SPACES.
010500          03  FILLER                    PIC X(05)   VALUE SPACES.
010600*
010700* ------------------------------------------------------------
010800*  W03A- BYTE VIEW OF THE NOTICE WORK AREA FOR THE UPSI-0 TRACE
010900*        DUMP - AVOIDS SIX SEPARATE DISPLAY OPERANDS.
011000* ------------------------------------------------------------
011100  01  W03A-NOTICE-DUMP          REDEFINES W03-NOTICE-WORK.
011200          03  FILLER                    PIC X(200).
011300*
011400  LINKAGE                  SECTION.
011500*
011600  01  LK00-BUILDING-CODE            PIC X(10).
011700  01  LK01-OWNER-EMAIL              PIC X(40).
011800  01  LK02-STATUS-CODE              PIC X(06).
011900  01  LK03-STATUS-LABEL             PIC X(12).
012000  01  LK04-STATUS-DESC              PIC X(80).
012100  01  LK05-ALERT-TYPE               PIC X(13).
012200  01  LK06-RUN-DATE                 PIC 9(8).
012300*
012400* ------------------------------------------------------------
012500*  LK06A- THE RUN DATE BROKEN OUT FOR THE PRINT DATE BUILD.
012600* ------------------------------------------------------------
012700  01  LK06A-RUN-DATE-PARTS      REDEFINES LK06-RUN-DATE.
012800          03  LK06A-CCYY                PIC 9(4).
012900          03  LK06A-MM                  PIC 9(2).
013000          03  LK06A-DD                  PIC 9(2).
013100*
013200  REPORT                   SECTION.
013300*
013400  RD  WA-STATUS-CHANGE-REPORT
013500          CONTROL      IS FINAL
013600          PAGE LIMIT   IS 55 LINES
013700          HEADING      1
013800          FIRST DETAIL 6
013900          LAST  DETAIL 50.
014000*
014100  01  WA-ALT-PAGE-HEADING       TYPE PAGE HEADING.
014200          03  LINE  1.
014300              05  COL   1   PIC X(29)  VALUE
014400                      "CEDAR FALLS STATE UNIVERSITY".
014500              05  COL  90   PIC X(10)  SOURCE W02-PRINT-DATE.
014600          03  LINE  2.
014700              05  COL   1   PIC X(32)  VALUE
014800                      "PHYSICAL PLANT ESTATES DIVISION".
014900              05  COL  90   PIC X(19)  VALUE
015000                      "PAGE ".
015100              05  COL  95   PIC ZZ9    SOURCE PAGE-COUNTER.
015200          03  LINE  4.
015300              05  COL   1   PIC X(40)  SOURCE W03-SUBJECT-LINE.
015400          03  FILLER                   PIC X(01).
015500*
015600  01  WA-ALT-DETAIL             TYPE DETAIL.
015700          03  LINE + 2.
015800              05  COL   1   PIC X(04)  VALUE "TO: ".
015900              05  COL   5   PIC X(40)  SOURCE W03-OWNER-EMAIL.
016000          03  LINE + 1.
016100              05  COL   1   PIC X(06)  VALUE "SITE: ".
016200              05  COL   7   PIC X(10)  SOURCE W03-BUILDING-CODE.
016300          03  LINE + 1.
016400              05  COL   1   PIC X(08)  VALUE "STATUS: ".
016500              05  COL   9   PIC X(12)  SOURCE W03-STATUS-LABEL.
016600          03  LINE + 1.
016700              05  COL   1   PIC X(12)  VALUE "ALERT TYPE: ".
016800              05  COL  13   PIC X(13)  SOURCE W03-ALERT-TYPE.
016900          03  LINE + 1.
017000              05  COL   1   PIC X(06)  VALUE "DATE: ".
017100              05  COL   7   PIC X(10)  SOURCE W02-PRINT-DATE.
017200          03  LINE + 2.
017300              05  COL   1   PIC X(80)  SOURCE W03-STATUS-DESC.
017400          03  FILLER                   PIC X(01).
017500*
017600  01  WA-ALT-FINAL-FOOTING      TYPE CONTROL FOOTING FINAL.
017700          03  LINE + 2.
017800              05  COL   1   PIC X(19)  VALUE
017900                      "END OF NOTICE".
018000          03  FILLER                   PIC X(01).
018100*
018200  PROCEDURE                DIVISION USING LK00-BUILDING-CODE
018300                                          LK01-OWNER-EMAIL
018400                                          LK02-STATUS-CODE
018500                                          LK03-STATUS-LABEL
018600                                          LK04-STATUS-DESC
018700                                          LK05-ALERT-TYPE
018800                                          LK06-RUN-DATE.
018900*
019000  AA000-MAIN.
019100          MOVE "N"                      TO W00-TRACE-SW.
019200          IF  WA910-TRACE-ON
019300              MOVE "Y"                  TO W00-TRACE-SW
019400          END-IF.
019500          PERFORM AA010-CLEAR-WORK THRU AA010-EXIT.
019600          PERFORM AA020-BUILD-PRINT-DATE THRU AA020-EXIT.
019700          PERFORM AA030-BUILD-NOTICE-WORK THRU AA030-EXIT.
019800          PERFORM AA040-PRINT-NOTICE THRU AA040-EXIT.
019900          IF  W00-TRACE-SW = "Y"
020000              DISPLAY "WA910 NOTICE " W03-OWNER-EMAIL " SITE "
020100                      W03-BUILDING-CODE " STATUS " W03-STATUS-LABEL
020200              DISPLAY "WA910 NOTICE BYTES " W03A-NOTICE-DUMP
020300          END-IF.
020400          GOBACK.
020500*
020600* AA000-EXIT.
020700          EXIT.
020800*
020900* ------------------------------------------------------------
021000*  AA010- CLEAR THE DATE WORK AREA VIA THE TABLE REDEFINE.
021100* ------------------------------------------------------------
021200  AA010-CLEAR-WORK.
021300          MOVE ZERO                     TO W00-CLEAR-SUB.
021400          PERFORM AA011-CLEAR-ONE-ENTRY THRU AA011-EXIT
021500                  VARYING W00-CLEAR-SUB FROM 1 BY 1
021600                  UNTIL   W00-CLEAR-SUB > 3.
021700*
021800* AA010-EXIT.
021900          EXIT.
022000*
022100  AA011-CLEAR-ONE-ENTRY.
022200          MOVE ZERO   TO W01A-PRINT-ENTRY (W00-CLEAR-SUB).
022300*
022400* AA011-EXIT.
022500          EXIT.
022600*
022700* ------------------------------------------------------------
022800*  AA020- BUILD A UK-STYLE DD/MM/CCYY PRINT DATE FOR THE HEADING.
022900* ------------------------------------------------------------
023000  AA020-BUILD-PRINT-DATE.
023100          MOVE LK06A-DD                 TO W01-PRINT-DD.
023200          MOVE LK06A-MM                 TO W01-PRINT-MM.
023300          MOVE LK06A-CCYY               TO W01-PRINT-CCYY.
023400          MOVE SPACES                   TO W02-PRINT-DATE.
023500          STRING W01-PRINT-DD           "/"
023600                 W01-PRINT-MM           "/"
023700                 W01-PRINT-CCYY
023800                 DELIMITED BY SIZE      INTO W02-PRINT-DATE.
023900*
024000* AA020-EXIT.
024100          EXIT.
024200*
024300* ------------------------------------------------------------
024400*  AA030- MOVE THE CALLER'S LINKAGE DATA INTO THE PRINTABLE WORK
024500*          AREA THAT THE REPORT GROUPS SOURCE FROM, AND BUILD THE
024600*          SUBJECT LINE CARRIED IN THE PAGE HEADING.
024700* ------------------------------------------------------------
024800  AA030-BUILD-NOTICE-WORK.
024900          MOVE LK01-OWNER-EMAIL         TO W03-OWNER-EMAIL.
025000          MOVE LK00-BUILDING-CODE       TO W03-BUILDING-CODE.
025100          MOVE LK03-STATUS-LABEL        TO W03-STATUS-LABEL.
025200          MOVE LK05-ALERT-TYPE          TO W03-ALERT-TYPE.
025300          MOVE LK04-STATUS-DESC         TO W03-STATUS-DESC.
025400          MOVE SPACES                   TO W03-SUBJECT-LINE.
025500          STRING "WEATHER ALERT: "      LK00-BUILDING-CODE
025600                 " - "                 LK03-STATUS-LABEL
025700                 DELIMITED BY SIZE      INTO W03-SUBJECT-LINE.
025800*
025900* AA030-EXIT.
026000          EXIT.
026100*
026200* ------------------------------------------------------------
026300*  AA040- OPEN EXTEND SO THIS NOTICE APPENDS TO ANY ALREADY
026400*          WRITTEN THIS RUN, GENERATE THE ONE DETAIL LINE, CLOSE.
026500* ------------------------------------------------------------
026600  AA040-PRINT-NOTICE.
026700          OPEN EXTEND WA-ALERT-PRINT-FILE.
026800          INITIATE WA-STATUS-CHANGE-REPORT.
026900          GENERATE WA-ALT-DETAIL.
027000          TERMINATE WA-STATUS-CHANGE-REPORT.
027100          CLOSE WA-ALERT-PRINT-FILE.
027200*
027300* AA040-EXIT.
027400          EXIT.
