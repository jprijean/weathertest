000100* ****************************************************************
000200* *                                                              *
000300* *   WA030  --  SERIAL DAY NUMBER FOR A CCYYMMDD DATE           *
000400* *                                                              *
000500* ****************************************************************
000600  IDENTIFICATION          DIVISION.
000700  PROGRAM-ID.             WA030.
000800  AUTHOR.                 R J HALLETT.
000900  INSTALLATION.           CEDAR FALLS STATE UNIVERSITY -
001000                          PHYSICAL PLANT DATA PROCESSING.
001100  DATE-WRITTEN.           14/05/1987.
001200  DATE-COMPILED.
001300  SECURITY.               PROPERTY OF CEDAR FALLS STATE UNIVERSITY -
001400                          PHYSICAL PLANT.  INTERNAL USE ONLY, NOT
001500                          FOR RELEASE OUTSIDE THE ESTATES DIVISION.
001600*
001700*    REMARKS.          CONVERTS A CCYYMMDD DATE INTO A CONTINUOUS
001800*                      SERIAL DAY NUMBER SO CALLING PROGRAMS CAN
001900*                      SUBTRACT TWO DATES AND GET A DAY COUNT
002000*                      WITHOUT RESORTING TO A VENDOR DATE LIBRARY.
002100*                      NO CALENDAR TABLE IS HELD - THE ROUTINE
002200*                      USES THE STANDARD FLIEGEL/VAN-FLANDERN
002300*                      INTEGER JULIAN DAY NUMBER FORMULA.
002400*
002500*    CALLED MODULES.   NONE.
002600*    FILES USED.       NONE - WORKING STORAGE SUBROUTINE ONLY.
002700*    ERROR MESSAGES USED. NONE - AN INVALID DATE RETURNS ZERO.
002800*
002900* CHANGES:
003000* 14/05/87 RJH -      CREATED FOR THE SITE WEATHER WATCH LOG, SO
003100*                     THE DAILY PRINT COULD SHOW "DAYS SINCE LAST
003200*                     INSPECTION" WITHOUT A CALENDAR TABLE (WO-114).
003300* 19/09/88 RJH -  .01 LEAP YEAR CENTURY RULE WAS WRONG FOR 1900 -
003400*                     CORRECTED THE /100 /4 TERM (WO-166).
003500* 02/11/89 RJH -  .02 GUARDED AGAINST A ZERO OR SPACE-FILLED DATE
003600*                     COMING FROM A BLANK CARD - NOW RETURNS ZERO
003700*                     RATHER THAN ABENDING ON THE DIVIDE (CR-0118).
003800* 07/03/93 KDM -  .03 ADD-DAYS ENTRY POINT ADDED SO THE ROSTER
003900*                     PRINT CAN COMPUTE "NEXT INSPECTION DUE"
004000*                     WITHOUT A SEPARATE ROUTINE (CR-0301).
004100* 09/09/98 KDM -  .04 YEAR-2000 AUDIT - CCYY ALREADY CARRIED IN
004200*                     FULL THROUGHOUT, NO 2-DIGIT YEAR FIELDS IN
004300*                     THIS MODULE.  SIGNED OFF, NO CHANGE (CR-0644).
004400* 14/02/01 KDM -  .05 Y2K FOLLOW-UP - CONFIRMED FORMULA IS VALID
004500*                     PAST 28/02/2000 (LEAP), RE-RAN TEST DECK.
004600* 11/06/09 TJB -  .06 RENUMBERED FROM WW030 TO WA030 WHEN THE
004700*                     WEATHER WATCH LOG WAS FOLDED INTO THE NEW
004800*                     ESTATES BATCH SUITE (CR-1247).
004900* 12/03/26 TJB - 1.00 REBUILT AS A CALLED SUBPROGRAM FOR THE
005000*                     WEATHER ALERT REORGANISATION - RETURNS A
005100*                     SERIAL NUMBER TO WA020 INSTEAD OF PRINTING
005200*                     A "DAYS SINCE" COLUMN ITSELF (CR-2091).
005300*
005400  ENVIRONMENT              DIVISION.
005500  CONFIGURATION           SECTION.
005600  SOURCE-COMPUTER.        IBM-4381.
005700  OBJECT-COMPUTER.        IBM-4381.
005800  SPECIAL-NAMES.
005900          C01 IS TOP-OF-FORM
006000          UPSI-0 ON STATUS IS WA030-TRACE-ON.
006100*                                 WHEN SET, DISPLAYS THE BROKEN-DOWN
006200*                                 DATE FOR A BENCH TEST RUN.
006300*
006400  DATA                    DIVISION.
006500  WORKING-STORAGE          SECTION.
006600*
006700* ------------------------------------------------------------
006800*  77- STANDALONE COUNTER AND SWITCH FOR THE CLEAR-WORK LOOP.
006900* ------------------------------------------------------------
007000  77  W00-CLEAR-SUB             PIC S9(4)   COMP.
007100  77  W00-TRACE-SW              PIC X       VALUE "N".
007200*                                 SET TO "Y" WHEN UPSI-0 IS ON.
007300*
007400* ------------------------------------------------------------
007500*  W00- WORK AREAS FOR THE JULIAN DAY NUMBER FORMULA.
007600* ------------------------------------------------------------
007700  01  W00-WORK-AREAS.
007800          03  W00-VALID-DATE        PIC S9(9)   COMP.
007900*                                 ZERO = BAD DATE, NON-ZERO = OK.
008000          03  W00-CALC-A            PIC S9(9)   COMP.
008100*                                 (MM - 14) / 12, INTEGER DIVIDE.
008200          03  W00-CALC-T1           PIC S9(9)   COMP.
008300          03  W00-CALC-T2           PIC S9(9)   COMP.
008400          03  W00-CALC-T3           PIC S9(9)   COMP.
008500          03  FILLER                PIC X(08)   VALUE SPACES.
008600*
008700* ------------------------------------------------------------
008800*  W01- THE SAME WORK AREA VIEWED AS A TABLE OF FOUR COMP
008900*       ENTRIES SO AA000 CAN CLEAR IT WITH ONE LOOP INSTEAD OF
009000*       FIVE SEPARATE MOVES.
009100* ------------------------------------------------------------
009200  01  W01-WORK-TABLE            REDEFINES W00-WORK-AREAS.
009300          03  W01-WORK-ENTRY        PIC S9(9)   COMP OCCURS 4 TIMES.
009400          03  FILLER                PIC X(08).
009500*
009600  LINKAGE                  SECTION.
009700*
009800* ------------------------------------------------------------
009900*  LK00- THE CALLER'S DATE, PASSED CCYYMMDD, NUMERIC.
010000* ------------------------------------------------------------
010100  01  LK00-CALL-DATE.
010200          03  LK00-CCYY             PIC 9(4).
010300          03  LK00-MM               PIC 9(2).
010400          03  LK00-DD               PIC 9(2).
010500*
010600  01  LK00-CALL-DATE-N       REDEFINES LK00-CALL-DATE
010700                                PIC 9(8).
010800*
010900* ------------------------------------------------------------
011000*  LK00A- BENCH-TEST VIEW OF THE DATE, CENTURY/YEAR SPLIT OUT
011100*          SO THE UPSI-0 TRACE CAN DISPLAY IT WITHOUT DISTURBING
011200*          LK00-CCYY.
011300* ------------------------------------------------------------
011400  01  LK00A-CALL-DATE-YY     REDEFINES LK00-CALL-DATE.
011500          03  LK00A-CENTURY         PIC 9(2).
011600          03  LK00A-YY              PIC 9(2).
011700          03  LK00A-MM              PIC 9(2).
011800          03  LK00A-DD              PIC 9(2).
011900*
012000* ------------------------------------------------------------
012100*  LK01- THE SERIAL DAY NUMBER RETURNED TO THE CALLER.
012200* ------------------------------------------------------------
012300  01  LK01-SERIAL-DAYS         PIC S9(9) COMP.
012400*
012500  PROCEDURE                DIVISION USING LK00-CALL-DATE
012600                                          LK01-SERIAL-DAYS.
012700*
012800  AA000-MAIN.
012900          MOVE "N"                  TO W00-TRACE-SW.
013000          IF  WA030-TRACE-ON
013100              MOVE "Y"              TO W00-TRACE-SW
013200          END-IF.
013300          PERFORM AA030-CLEAR-WORK THRU AA030-EXIT.
013400          PERFORM AA010-VALIDATE-DATE THRU AA010-EXIT.
013500          IF  W00-VALID-DATE NOT = ZERO
013600              PERFORM AA020-CALC-SERIAL THRU AA020-EXIT
013700          ELSE
013800              MOVE ZERO             TO LK01-SERIAL-DAYS
013900          END-IF.
014000          IF  W00-TRACE-SW = "Y"
014100              DISPLAY "WA030 CENTURY=" LK00A-CENTURY " YY=" LK00A-YY
014200                      " MM=" LK00A-MM " DD=" LK00A-DD
014300                      " SERIAL=" LK01-SERIAL-DAYS
014400          END-IF.
014500          GOBACK.
014600*
014700* AA000-EXIT.
014800          EXIT.
014900*
015000* ------------------------------------------------------------
015100*  AA010- REJECT A SPACE-FILLED OR ZERO DATE (BLANK CARD).
015200* ------------------------------------------------------------
015300  AA010-VALIDATE-DATE.
015400          MOVE 1                    TO W00-VALID-DATE.
015500          IF  LK00-CALL-DATE-N = ZERO
015600              MOVE ZERO             TO W00-VALID-DATE
015700          END-IF.
015800          IF  LK00-MM < 1  OR  LK00-MM > 12
015900              MOVE ZERO             TO W00-VALID-DATE
016000          END-IF.
016100          IF  LK00-DD < 1  OR  LK00-DD > 31
016200              MOVE ZERO             TO W00-VALID-DATE
016300          END-IF.
016400*
016500* AA010-EXIT.
016600          EXIT.
016700*
016800* ------------------------------------------------------------
016900*  AA020- FLIEGEL/VAN-FLANDERN INTEGER JULIAN DAY NUMBER.
017000*          W00-CALC-A HOLDS (MM-14)/12 SO JAN/FEB FALL INTO THE
017100*          PRIOR "CALENDAR" YEAR OF THE FORMULA.  ALL DIVISIONS
017200*          TRUNCATE - THIS IS INTEGER ARITHMETIC, NOT A CALL TO
017300*          A LIBRARY FUNCTION.
017400* ------------------------------------------------------------
017500  AA020-CALC-SERIAL.
017600          COMPUTE W00-CALC-A  = (LK00-MM - 14) / 12.
017700*
017800          COMPUTE W00-CALC-T1 =
017900                  (1461 * (LK00-CCYY + 4800 + W00-CALC-A)) / 4.
018000*
018100          COMPUTE W00-CALC-T2 =
018200                  (367 * (LK00-MM - 2 - (W00-CALC-A * 12))) / 12.
018300*
018400          COMPUTE W00-CALC-T3 =
018500                  (3 * ((LK00-CCYY + 4900 + W00-CALC-A) / 100)) / 4.
018600*
018700          COMPUTE LK01-SERIAL-DAYS =
018800                  LK00-DD - 32075 + W00-CALC-T1 + W00-CALC-T2
018900                - W00-CALC-T3.
019000*
019100* AA020-EXIT.
019200          EXIT.
019300*
019400* ------------------------------------------------------------
019500*  AA030- CLEAR THE WORK AREA VIA THE TABLE REDEFINE, ONE
019600*          SUBSCRIPTED MOVE PER ENTRY, RATHER THAN FIVE MOVES.
019700* ------------------------------------------------------------
019800  AA030-CLEAR-WORK.
019900          MOVE ZERO                 TO W00-CLEAR-SUB.
020000          PERFORM AA031-CLEAR-ONE-ENTRY THRU AA031-EXIT
020100                  VARYING W00-CLEAR-SUB FROM 1 BY 1
020200                  UNTIL   W00-CLEAR-SUB > 4.
020300*
020400* AA030-EXIT.
020500          EXIT.
020600*
020700  AA031-CLEAR-ONE-ENTRY.
020800          MOVE ZERO   TO W01-WORK-ENTRY (W00-CLEAR-SUB).
020900*
021000* AA031-EXIT.
021100          EXIT.
