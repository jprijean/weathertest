000100* ****************************************************************
000200* *                                                              *
000300* *   WA000  --  WEATHER ALERT BATCH COORDINATOR                 *
000400* *              MAIN PROGRAM OF THE ESTATES WEATHER ALERT RUN   *
000500* *                                                              *
000600* ****************************************************************
000700  IDENTIFICATION          DIVISION.
000800  PROGRAM-ID.             WA000.
000900  AUTHOR.                 R J HALLETT.
001000  INSTALLATION.           CEDAR FALLS STATE UNIVERSITY -
001100                          PHYSICAL PLANT DATA PROCESSING.
001200  DATE-WRITTEN.           21/10/1987.
001300  DATE-COMPILED.
001400  SECURITY.               PROPERTY OF CEDAR FALLS STATE UNIVERSITY -
001500                          PHYSICAL PLANT.  INTERNAL USE ONLY, NOT
001600                          FOR RELEASE OUTSIDE THE ESTATES DIVISION.
001700*
001800*    REMARKS.          FOR EVERY LOCATION: LOADS ITS ALERT RULES,
001900*                      READS ITS FORECAST OBSERVATIONS, PASSES EACH
002000*                      ONE TO WA010 AND APPENDS THE RESULT, THEN
002100*                      RE-DERIVES THE SITE'S STATUS.  A SITE THAT
002200*                      GOES FROM GREEN TO ANY OTHER COLOUR RAISES AN
002300*                      IMMEDIATE ALERT (WA910) TO EVERY OWNER EMAIL.
002400*                      THE RUN FINISHES BY CALLING WA900 TO PRODUCE
002500*                      THE DAILY STATUS REPORT FOR EVERY OWNER.
002600*
002700*    CALLED MODULES.   WA010 (COMPARISON ENGINE)
002800*                      WA020 (STATUS CALCULATOR)
002900*                      WA900 (DAILY STATUS REPORT)
003000*                      WA910 (STATUS-CHANGE ALERT DOCUMENT).
003100*    FILES USED.       WA-LOCATION-FILE     (INPUT)
003200*                      WA-ALERT-RULE-FILE   (INPUT, RE-READ PER SITE)
003300*                      WA-OBSERVATION-FILE  (INPUT, RE-READ PER SITE)
003400*                      WA-RESULT-FILE       (OUTPUT, APPENDED).
003500*    ERROR MESSAGES USED. "WA000-E01" - A SITE WITH NO FORECAST
003600*                      OBSERVATIONS IS LOGGED AND SKIPPED.
003700*
003800* CHANGES:
003900* 21/10/87 RJH -      CREATED AS THE SITE WEATHER WATCH LOG DRIVER -
004000*                     READ THE FORECAST FEED AND PRINTED A SINGLE
004100*                     ROSTER OF HIGH-WIND SITES FOR THE MORNING
004200*                     WALK-ROUND (WO-098).
004300* 14/01/91 KDM -  .01 ADDED THE RED/AMBER/GREEN STATUS ROLL-UP AND
004400*                     THE OWNER NOTIFICATION SLIP (CR-0231).
004500* 22/07/94 KDM -  .02 ADDED THE PRECIPITATION RULE TYPE (CR-0389).
004600* 09/09/98 KDM -  .03 YEAR-2000 AUDIT - CHANGED "ACCEPT ... FROM
004700*                     DATE" TO "ACCEPT ... FROM DATE YYYYMMDD" SO
004800*                     THE RUN DATE CARRIES A FULL CENTURY THROUGH TO
004900*                     WA020/WA030 (CR-0644).
005000* 11/06/09 TJB -  .04 RENUMBERED FROM WW000 TO WA000 WHEN THE
005100*                     WEATHER WATCH LOG WAS FOLDED INTO THE NEW
005200*                     ESTATES BATCH SUITE (CR-1247).
005300* 12/03/26 TJB - 1.00 REBUILT FOR THE WEATHER ALERT REORGANISATION -
005400*                     RULES/OBSERVATIONS NOW LOADED PER SITE INTO
005500*                     TABLES, RESULTS APPENDED TO A PERMANENT FILE,
005600*                     GREEN-TO-NON-GREEN TRANSITIONS CALL WA910, AND
005700*                     THE RUN FINISHES WITH WA900 (CR-2091).
005800* 02/04/26 TJB - 1.01 SITES WITH ZERO OBSERVATIONS NOW SKIPPED AND
005900*                     COUNTED RATHER THAN TREATED AS AN ERROR STOP -
006000*                     ESTATES ADD SITES BEFORE THE FORECAST FEED
006100*                     CATCHES UP (CR-2114).
006200*
006300  ENVIRONMENT              DIVISION.
006400  CONFIGURATION           SECTION.
006500  SOURCE-COMPUTER.        IBM-4381.
006600  OBJECT-COMPUTER.        IBM-4381.
006700  SPECIAL-NAMES.
006800          C01 IS TOP-OF-FORM
006900          UPSI-0 ON STATUS IS WA000-TRACE-ON.
007000*                                 WHEN SET, DISPLAYS EACH SITE AS IT
007100*                                 IS PROCESSED FOR A BENCH TEST RUN.
007200*
007300  INPUT-OUTPUT             DIVISION.
007400  FILE-CONTROL.
007500*
007600          COPY "SELWALOC.COB".
007700          COPY "SELWAWTR.COB".
007800          COPY "SELWAOBS.COB".
007900          COPY "SELWARES.COB".
008000*
008100  DATA                    DIVISION.
008200  FILE                     SECTION.
008300*
008400          COPY "FDWALOC.COB".
008500          COPY "FDWAWTR.COB".
008600          COPY "FDWAOBS.COB".
008700          COPY "FDWARES.COB".
008800*
008900  WORKING-STORAGE          SECTION.
009000*
009100* ------------------------------------------------------------
009200*  77- STANDALONE SUBSCRIPTS, COUNTERS AND SWITCHES.
009300* ------------------------------------------------------------
009400  77  W00-RULE-SUB               PIC S9(4)   COMP.
009500  77  W00-OBS-SUB                PIC S9(4)   COMP.
009600  77  W00-EMAIL-SUB              PIC S9(4)   COMP.
009700  77  W00-LEAD-SPACES            PIC S9(4)   COMP.
009800  77  W00-LOC-EOF-SW             PIC X       VALUE "N".
009900      88  W00-LOC-EOF                        VALUE "Y".
010000  77  W00-WTR-EOF-SW             PIC X       VALUE "N".
010100      88  W00-WTR-EOF                        VALUE "Y".
010200  77  W00-OBS-EOF-SW             PIC X       VALUE "N".
010300      88  W00-OBS-EOF                        VALUE "Y".
010400  77  WA-LOC-STATUS              PIC XX      VALUE SPACES.
010500  77  WA-WTR-STATUS              PIC XX      VALUE SPACES.
010600  77  WA-OBS-STATUS              PIC XX      VALUE SPACES.
010700  77  WA-RES-STATUS              PIC XX      VALUE SPACES.
010800*                                 FILE STATUS FIELDS, ONE PER SELECT.
010900*
011000* ------------------------------------------------------------
011100*  W01- THE RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK ONCE AT THE
011200*       START OF THE RUN AND HANDED TO WA020 UNCHANGED THROUGHOUT.
011300* ------------------------------------------------------------
011400  01  W01-RUN-DATE                  PIC 9(8).
011500*
011600* ------------------------------------------------------------
011700*  W01A- THE RUN DATE BROKEN OUT FOR THE CONSOLE TOTALS LINE -
011800*        SAME LAYOUT WA020/WA900/WA910 USE FOR THEIR PRINT DATES.
011900* ------------------------------------------------------------
012000  01  W01A-RUN-DATE-PARTS          REDEFINES W01-RUN-DATE.
012100          03  W01A-CCYY                    PIC 9(4).
012200          03  W01A-MM                      PIC 9(2).
012300          03  W01A-DD                      PIC 9(2).
012400*
012500  01  WA-RUN-TOTALS.
012600          COPY "WSWATOT.COB".
012700*
012800* ------------------------------------------------------------
012900*  W02- THE ALERT-RULE TABLE FOR THE SITE CURRENTLY BEING
013000*       PROCESSED - RELOADED FOR EVERY LOCATION.
013100* ------------------------------------------------------------
013200  01  W02-RULE-COUNT                PIC S9(4)   COMP  VALUE ZERO.
013300  01  W02-RULE-TABLE.
013400          03  W02-RULE-ENTRY            OCCURS 20 TIMES
013500                                       INDEXED BY W02-RULE-IX.
013600              05  W02-RULE-TYPE             PIC X(13).
013700              05  W02-RULE-VALUE            PIC S9(4)V9(2) SIGN LEADING.
013800              05  W02-RULE-OPERATOR         PIC X(02).
013900              05  W02-RULE-INT-ID           PIC X(20).
014000          03  FILLER                    PIC X(04)  VALUE SPACES.
014100*
014200* ------------------------------------------------------------
014300*  W03- THE FORECAST OBSERVATION TABLE FOR THE SITE CURRENTLY
014400*       BEING PROCESSED - RELOADED FOR EVERY LOCATION.  24 SLOTS
014500*       COVERS THE FULL 3-DAY FORECAST WINDOW AT 3-HOUR STEPS.
014600* ------------------------------------------------------------
014700  01  W03-OBS-COUNT                 PIC S9(4)   COMP  VALUE ZERO.
014800  01  W03-OBS-TABLE.
014900          03  W03-OBS-ENTRY             OCCURS 24 TIMES
015000                                       INDEXED BY W03-OBS-IX.
015100              05  W03-OBS-BUILDING-CODE     PIC X(10).
015200              05  W03-OBS-TIMESTAMP         PIC X(19).
015300              05  W03-OBS-WINDSPEED         PIC S9(4)V9(2) SIGN LEADING.
015400              05  W03-OBS-PRECIPITATION     PIC S9(4)V9(2) SIGN LEADING.
015500          03  W03A-OBS-ENTRY-DUMP       REDEFINES W03-OBS-ENTRY
015600                                       OCCURS 24 TIMES
015700                                       INDEXED BY W03A-OBS-IX.
015800              05  FILLER                    PIC X(41).
015900*                                 RAW-BYTE VIEW OF ONE OBSERVATION
016000*                                 TABLE ENTRY, FOR THE UPSI-0
016100*                                 BENCH-TEST DUMP ONLY.
016200*
016300* ------------------------------------------------------------
016400*  W04- THE RESULT RECORD RETURNED BY WA010, BEFORE IT IS MOVED
016500*       INTO THE FILE RECORD AREA AND WRITTEN.
016600* ------------------------------------------------------------
016700  01  W04-RESULT-WORK.
016800          03  W04-RES-BUILDING-CODE        PIC X(10).
016900          03  W04-RES-TIMESTAMP            PIC X(19).
017000          03  W04-RES-WINDSPEED-VAL        PIC S9(4)V9(2) SIGN LEADING.
017100          03  W04-RES-PRECIPITATION-VAL    PIC S9(4)V9(2) SIGN LEADING.
017200          03  W04-RES-INTERVENTION-ID      PIC X(20).
017300          03  FILLER                       PIC X(04)  VALUE SPACES.
017400*
017500* ------------------------------------------------------------
017600*  W04A- ALTERNATE VIEW OF THE RESULT WORK AREA WHEN CHECKING
017700*        WHETHER THE JUST-BUILT RESULT WAS AN ALERT (INTERVENTION
017800*        NOT SPACES AND NOT "no-alert") - USED FOR A QUICK LENGTH
017900*        TEST ON THE ID WITHOUT DISTURBING THE FULL 20-BYTE FIELD.
018000* ------------------------------------------------------------
018100  01  W04B-RESULT-WORK-ALT       REDEFINES W04-RESULT-WORK.
018200          03  FILLER                    PIC X(61).
018300*
018400* ------------------------------------------------------------
018500*  W05- PREVIOUS AND NEW SITE STATUS, BOTH RETURNED BY WA020.
018600* ------------------------------------------------------------
018700  01  W05-PREV-STATUS.
018800          03  W05-PREV-STATUS-CODE      PIC X(06).
018900          03  W05-PREV-STATUS-LABEL     PIC X(12).
019000          03  W05-PREV-STATUS-DESC      PIC X(80).
019100          03  W05-PREV-LATEST-RESULT.
019200              05  W05-PREV-LATEST-TIMESTAMP     PIC X(19).
019300              05  W05-PREV-LATEST-WINDSPEED     PIC S9(4)V9(2) SIGN LEADING.
019400              05  W05-PREV-LATEST-PRECIP        PIC S9(4)V9(2) SIGN LEADING.
019500              05  W05-PREV-LATEST-INT-ID        PIC X(20).
019600          03  W05-PREV-ALERT-TYPE       PIC X(13).
019700          03  FILLER                    PIC X(05)  VALUE SPACES.
019800*
019900  01  W06-NEW-STATUS.
020000          03  W06-NEW-STATUS-CODE       PIC X(06).
020100          03  W06-NEW-STATUS-LABEL      PIC X(12).
020200          03  W06-NEW-STATUS-DESC       PIC X(80).
020300          03  W06-NEW-LATEST-RESULT.
020400              05  W06-NEW-LATEST-TIMESTAMP      PIC X(19).
020500              05  W06-NEW-LATEST-WINDSPEED      PIC S9(4)V9(2) SIGN LEADING.
020600              05  W06-NEW-LATEST-PRECIP         PIC S9(4)V9(2) SIGN LEADING.
020700              05  W06-NEW-LATEST-INT-ID         PIC X(20).
020800          03  W06-NEW-ALERT-TYPE        PIC X(13).
020900          03  FILLER                    PIC X(05)  VALUE SPACES.
021000*
021100* ------------------------------------------------------------
021200*  W07- THE OWNER-EMAIL LIST FOR THE CURRENT SITE, SPLIT ON
021300*       COMMAS AND LEFT-TRIMMED.  BLANK ENTRIES ARE DROPPED.
021400* ------------------------------------------------------------
021500  01  W07-EMAIL-COUNT               PIC S9(4)   COMP  VALUE ZERO.
021600  01  W07-EMAIL-TABLE.
021700          03  W07-EMAIL-ENTRY           PIC X(40)  OCCURS 3 TIMES.
021800          03  FILLER                    PIC X(04)  VALUE SPACES.
021900*
022000  01  W08-TRIM-WORK.
022100          03  W08-TRIM-TEMP             PIC X(40).
022200          03  FILLER                    PIC X(10)  VALUE SPACES.
022300*
022400  PROCEDURE                DIVISION.
022500*
022600* ------------------------------------------------------------
022700*  AA000- TOP LEVEL - OPEN, DRIVE THE LOCATION FILE, CLOSE,
022800*          PRODUCE THE DAILY REPORT, THEN STOP THE RUN.
022900* ------------------------------------------------------------
023000  AA000-MAIN.
023100          PERFORM AA010-INITIALISE THRU AA010-EXIT.
023200          PERFORM BB010-PROCESS-ALL-LOCATIONS THRU BB010-EXIT.
023300          CLOSE WA-LOCATION-FILE.
023400          CALL "WA900" USING W01-RUN-DATE WA-RUN-TOTALS.
023500          PERFORM ZZ010-DISPLAY-TOTALS THRU ZZ010-EXIT.
023600          STOP RUN.
023700*
023800* AA000-EXIT.
023900          EXIT.
024000*
024100  AA010-INITIALISE.
024200          ACCEPT W01-RUN-DATE           FROM DATE YYYYMMDD.
024300          MOVE ZERO                     TO WA-TOT-OBS-READ
024400                                           WA-TOT-RESULTS-WRITTEN
024500                                           WA-TOT-ALERTS-ISSUED
024600                                           WA-TOT-SITES-SKIPPED
024700                                           WA-TOT-REPORTS-PRODUCED.
024800          OPEN INPUT WA-LOCATION-FILE.
024900*
025000* AA010-EXIT.
025100          EXIT.
025200*
025300* ------------------------------------------------------------
025400*  BB010- MAIN LOCATION-DRIVEN LOOP.
025500* ------------------------------------------------------------
025600  BB010-PROCESS-ALL-LOCATIONS.
025700          PERFORM BB020-READ-LOCATION THRU BB020-EXIT.
025800          PERFORM BB030-PROCESS-ONE-LOCATION THRU BB030-EXIT
025900                  UNTIL W00-LOC-EOF.
026000*
026100* BB010-EXIT.
026200          EXIT.
026300*
026400  BB020-READ-LOCATION.
026500          READ WA-LOCATION-FILE
026600              AT END
026700                  MOVE "Y"              TO W00-LOC-EOF-SW
026800          END-READ.
026900*
027000* BB020-EXIT.
027100          EXIT.
027200*
027300* ------------------------------------------------------------
027400*  BB030- PROCESS ONE LOCATION - LOAD ITS RULES AND FORECAST,
027500*          SKIP IF THERE ARE NO OBSERVATIONS, OTHERWISE EVALUATE,
027600*          APPEND RESULTS AND CHECK FOR A STATUS TRANSITION.
027700* ------------------------------------------------------------
027800  BB030-PROCESS-ONE-LOCATION.
027900          IF  WA000-TRACE-ON
028000              DISPLAY "WA000 PROCESSING " WA-LOC-BUILDING-CODE
028100          END-IF.
028200*
028300          PERFORM CC010-LOAD-RULE-TABLE THRU CC010-EXIT.
028400          PERFORM CC020-LOAD-OBS-TABLE  THRU CC020-EXIT.
028500*
028600          IF  W03-OBS-COUNT = ZERO
028700              DISPLAY "WA000-E01 NO OBSERVATIONS - SKIPPING "
028800                      WA-LOC-BUILDING-CODE
028900              ADD 1                     TO WA-TOT-SITES-SKIPPED
029000          ELSE
029100              CALL "WA020" USING WA-LOC-BUILDING-CODE W01-RUN-DATE
029200                      W02-RULE-COUNT W02-RULE-TABLE
029300                      W05-PREV-STATUS-CODE W05-PREV-STATUS-LABEL
029400                      W05-PREV-STATUS-DESC W05-PREV-LATEST-RESULT
029500                      W05-PREV-ALERT-TYPE
029600              PERFORM CC030-WRITE-RESULTS  THRU CC030-EXIT
029700              CALL "WA020" USING WA-LOC-BUILDING-CODE W01-RUN-DATE
029800                      W02-RULE-COUNT W02-RULE-TABLE
029900                      W06-NEW-STATUS-CODE W06-NEW-STATUS-LABEL
030000                      W06-NEW-STATUS-DESC W06-NEW-LATEST-RESULT
030100                      W06-NEW-ALERT-TYPE
030200              PERFORM CC040-CHECK-TRANSITION THRU CC040-EXIT
030300          END-IF.
030400*
030500          PERFORM BB020-READ-LOCATION THRU BB020-EXIT.
030600*
030700* BB030-EXIT.
030800          EXIT.
030900*
031000* ------------------------------------------------------------
031100*  CC010- LOAD THE ALERT-RULE TABLE FOR THE CURRENT SITE, IN
031200*          RULE-FILE ORDER.
031300* ------------------------------------------------------------
031400  CC010-LOAD-RULE-TABLE.
031500          MOVE ZERO                     TO W02-RULE-COUNT.
031600          MOVE "N"                      TO W00-WTR-EOF-SW.
031700          OPEN INPUT WA-ALERT-RULE-FILE.
031800          PERFORM CC011-READ-RULE THRU CC011-EXIT.
031900          PERFORM CC012-KEEP-IF-MATCH THRU CC012-EXIT
032000                  UNTIL W00-WTR-EOF.
032100          CLOSE WA-ALERT-RULE-FILE.
032200*
032300* CC010-EXIT.
032400          EXIT.
032500*
032600  CC011-READ-RULE.
032700          READ WA-ALERT-RULE-FILE
032800              AT END
032900                  MOVE "Y"              TO W00-WTR-EOF-SW
033000          END-READ.
033100*
033200* CC011-EXIT.
033300          EXIT.
033400*
033500  CC012-KEEP-IF-MATCH.
033600          IF  WA-WTR-BUILDING-CODE = WA-LOC-BUILDING-CODE
033700              AND W02-RULE-COUNT < 20
033800              ADD 1                     TO W02-RULE-COUNT
033900              SET W02-RULE-IX           TO W02-RULE-COUNT
034000              MOVE WA-WTR-ALERT-TYPE    TO W02-RULE-TYPE (W02-RULE-IX)
034100              MOVE WA-WTR-VALUE         TO W02-RULE-VALUE (W02-RULE-IX)
034200              MOVE WA-WTR-OPERATOR      TO W02-RULE-OPERATOR (W02-RULE-IX)
034300              MOVE WA-WTR-INTERVENTION-ID
034400                                        TO W02-RULE-INT-ID (W02-RULE-IX)
034500          END-IF.
034600          PERFORM CC011-READ-RULE THRU CC011-EXIT.
034700*
034800* CC012-EXIT.
034900          EXIT.
035000*
035100* ------------------------------------------------------------
035200*  CC020- LOAD THE FORECAST OBSERVATION TABLE FOR THE CURRENT
035300*          SITE, IN THE ORDER THE FEED FILE PRESENTS THEM.
035400* ------------------------------------------------------------
035500  CC020-LOAD-OBS-TABLE.
035600          MOVE ZERO                     TO W03-OBS-COUNT.
035700          MOVE "N"                      TO W00-OBS-EOF-SW.
035800          OPEN INPUT WA-OBSERVATION-FILE.
035900          PERFORM CC021-READ-OBS THRU CC021-EXIT.
036000          PERFORM CC022-KEEP-IF-MATCH THRU CC022-EXIT
036100                  UNTIL W00-OBS-EOF.
036200          CLOSE WA-OBSERVATION-FILE.
036300*
036400* CC020-EXIT.
036500          EXIT.
036600*
036700  CC021-READ-OBS.
036800          READ WA-OBSERVATION-FILE
036900              AT END
037000                  MOVE "Y"              TO W00-OBS-EOF-SW
037100          END-READ.
037200*
037300* CC021-EXIT.
037400          EXIT.
037500*
037600  CC022-KEEP-IF-MATCH.
037700          IF  WA-OBS-BUILDING-CODE = WA-LOC-BUILDING-CODE
037800              AND W03-OBS-COUNT < 24
037900              ADD 1                     TO W03-OBS-COUNT
038000              SET W03-OBS-IX            TO W03-OBS-COUNT
038100              MOVE WA-OBS-BUILDING-CODE TO W03-OBS-BUILDING-CODE (W03-OBS-IX)
038200              MOVE WA-OBS-TIMESTAMP     TO W03-OBS-TIMESTAMP (W03-OBS-IX)
038300              MOVE WA-OBS-WINDSPEED     TO W03-OBS-WINDSPEED (W03-OBS-IX)
038400              MOVE WA-OBS-PRECIPITATION TO W03-OBS-PRECIPITATION (W03-OBS-IX)
038500              ADD 1                     TO WA-TOT-OBS-READ
038600              IF  WA000-TRACE-ON
038700                  SET W03A-OBS-IX       TO W03-OBS-IX
038800                  DISPLAY "WA000 OBS BYTES " W03A-OBS-ENTRY-DUMP (W03A-OBS-IX)
038900              END-IF
039000          END-IF.
039100          PERFORM CC021-READ-OBS THRU CC021-EXIT.
039200*
039300* CC022-EXIT.
039400          EXIT.
039500*
039600* ------------------------------------------------------------
039700*  CC030- CALL WA010 FOR EVERY OBSERVATION LOADED AND APPEND THE
039800*          RESULT TO THE RESULTS FILE.
039900* ------------------------------------------------------------
040000  CC030-WRITE-RESULTS.
040100          OPEN EXTEND WA-RESULT-FILE.
040200          PERFORM CC031-WRITE-ONE-RESULT THRU CC031-EXIT
040300                  VARYING W03-OBS-IX FROM 1 BY 1
040400                  UNTIL   W03-OBS-IX > W03-OBS-COUNT.
040500          CLOSE WA-RESULT-FILE.
040600*
040700* CC030-EXIT.
040800          EXIT.
040900*
041000  CC031-WRITE-ONE-RESULT.
041100          CALL "WA010" USING W02-RULE-COUNT W02-RULE-TABLE
041200                  W03-OBS-ENTRY (W03-OBS-IX) W04-RESULT-WORK.
041300          MOVE W04-RES-BUILDING-CODE       TO WA-RES-BUILDING-CODE.
041400          MOVE W04-RES-TIMESTAMP           TO WA-RES-TIMESTAMP.
041500          MOVE W04-RES-WINDSPEED-VAL       TO WA-RES-WINDSPEED-VAL.
041600          MOVE W04-RES-PRECIPITATION-VAL   TO WA-RES-PRECIPITATION-VAL.
041700          MOVE W04-RES-INTERVENTION-ID     TO WA-RES-INTERVENTION-ID.
041800          WRITE WA-RESULT-RECORD.
041900          ADD 1                            TO WA-TOT-RESULTS-WRITTEN.
042000          IF  WA000-TRACE-ON
042100              DISPLAY "WA000 RESULT BYTES " W04B-RESULT-WORK-ALT
042200          END-IF.
042300*
042400* CC031-EXIT.
042500          EXIT.
042600*
042700* ------------------------------------------------------------
042800*  CC040- A GREEN-TO-NON-GREEN TRANSITION RAISES ONE ALERT PER
042900*          OWNER EMAIL; ANY OTHER TRANSITION RAISES NOTHING.
043000* ------------------------------------------------------------
043100  CC040-CHECK-TRANSITION.
043200          IF  W05-PREV-STATUS-CODE = "green "
043300              AND W06-NEW-STATUS-CODE NOT = "green "
043400              PERFORM CC050-SPLIT-OWNER-EMAILS THRU CC050-EXIT
043500              PERFORM CC070-SEND-ONE-ALERT THRU CC070-EXIT
043600                      VARYING W00-EMAIL-SUB FROM 1 BY 1
043700                      UNTIL   W00-EMAIL-SUB > W07-EMAIL-COUNT
043800          END-IF.
043900*
044000* CC040-EXIT.
044100          EXIT.
044200*
044300* ------------------------------------------------------------
044400*  CC050- SPLIT WA-LOC-OWNER-EMAILS ON COMMAS INTO W07-EMAIL-
044500*          TABLE, TRIMMING EACH ENTRY AND DROPPING BLANKS.
044600* ------------------------------------------------------------
044700  CC050-SPLIT-OWNER-EMAILS.
044800          MOVE ZERO                     TO W07-EMAIL-COUNT.
044900          MOVE SPACES                   TO W07-EMAIL-TABLE.
045000          UNSTRING WA-LOC-OWNER-EMAILS DELIMITED BY ","
045100                  INTO W07-EMAIL-ENTRY (1)
045200                       W07-EMAIL-ENTRY (2)
045300                       W07-EMAIL-ENTRY (3).
045400          PERFORM CC060-TRIM-ONE-EMAIL THRU CC060-EXIT
045500                  VARYING W00-EMAIL-SUB FROM 1 BY 1
045600                  UNTIL   W00-EMAIL-SUB > 3.
045700          PERFORM CC065-COMPACT-EMAIL-TABLE THRU CC065-EXIT.
045800*
045900* CC050-EXIT.
046000          EXIT.
046100*
046200  CC060-TRIM-ONE-EMAIL.
046300          MOVE ZERO                     TO W00-LEAD-SPACES.
046400          INSPECT W07-EMAIL-ENTRY (W00-EMAIL-SUB)
046500                  TALLYING W00-LEAD-SPACES FOR LEADING SPACE.
046600          IF  W00-LEAD-SPACES > ZERO AND W00-LEAD-SPACES < 40
046700              MOVE W07-EMAIL-ENTRY (W00-EMAIL-SUB)
046800                      (W00-LEAD-SPACES + 1 : 40 - W00-LEAD-SPACES)
046900                                        TO W08-TRIM-TEMP
047000              MOVE SPACES               TO W07-EMAIL-ENTRY (W00-EMAIL-SUB)
047100              MOVE W08-TRIM-TEMP        TO W07-EMAIL-ENTRY (W00-EMAIL-SUB)
047200          END-IF.
047300*
047400* CC060-EXIT.
047500          EXIT.
047600*
047700* ------------------------------------------------------------
047800*  CC065- SQUEEZE OUT ANY BLANK ENTRIES SO W07-EMAIL-COUNT ONLY
047900*          COVERS REAL ADDRESSES (A SHORT LIST, A SIMPLE BUBBLE
048000*          IS PLENTY).
048100* ------------------------------------------------------------
048200  CC065-COMPACT-EMAIL-TABLE.
048300          PERFORM CC066-COUNT-ONE-SLOT THRU CC066-EXIT
048400                  VARYING W00-EMAIL-SUB FROM 1 BY 1
048500                  UNTIL   W00-EMAIL-SUB > 3.
048600*
048700* CC065-EXIT.
048800          EXIT.
048900*
049000  CC066-COUNT-ONE-SLOT.
049100          IF  W07-EMAIL-ENTRY (W00-EMAIL-SUB) NOT = SPACES
049200              ADD 1                     TO W07-EMAIL-COUNT
049300              IF  W00-EMAIL-SUB NOT = W07-EMAIL-COUNT
049400                  MOVE W07-EMAIL-ENTRY (W00-EMAIL-SUB)
049500                                        TO W07-EMAIL-ENTRY (W07-EMAIL-COUNT)
049600                  MOVE SPACES           TO W07-EMAIL-ENTRY (W00-EMAIL-SUB)
049700              END-IF
049800          END-IF.
049900*
050000* CC066-EXIT.
050100          EXIT.
050200*
050300* ------------------------------------------------------------
050400*  CC070- CALL WA910 TO PRINT ONE STATUS-CHANGE ALERT BLOCK FOR
050500*          ONE OWNER EMAIL.
050600* ------------------------------------------------------------
050700  CC070-SEND-ONE-ALERT.
050800          CALL "WA910" USING WA-LOC-BUILDING-CODE
050900                  W07-EMAIL-ENTRY (W00-EMAIL-SUB)
051000                  W06-NEW-STATUS-CODE W06-NEW-STATUS-LABEL
051100                  W06-NEW-STATUS-DESC W06-NEW-ALERT-TYPE
051200                  W01-RUN-DATE.
051300          ADD 1                         TO WA-TOT-ALERTS-ISSUED.
051400*
051500* CC070-EXIT.
051600          EXIT.
051700*
051800* ------------------------------------------------------------
051900*  ZZ010- END-OF-RUN TOTALS, WRITTEN TO THE OPERATOR CONSOLE.
052000* ------------------------------------------------------------
052100  ZZ010-DISPLAY-TOTALS.
052200          DISPLAY "WA000 RUN TOTALS FOR " W01A-DD "/" W01A-MM "/"
052300                  W01A-CCYY " -".
052400          DISPLAY "  OBSERVATIONS READ    : " WA-TOT-OBS-READ.
052500          DISPLAY "  RESULTS WRITTEN      : " WA-TOT-RESULTS-WRITTEN.
052600          DISPLAY "  ALERTS ISSUED        : " WA-TOT-ALERTS-ISSUED.
052700          DISPLAY "  SITES SKIPPED        : " WA-TOT-SITES-SKIPPED.
052800          DISPLAY "  OWNER REPORTS SENT   : " WA-TOT-REPORTS-PRODUCED.
052900*
053000* ZZ010-EXIT.
053100          EXIT.
