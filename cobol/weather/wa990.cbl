000100* ****************************************************************
000200* *                                                              *
000300* *   WA990  --  WEATHER ALERT SAMPLE DATA LOADER                *
000400* *              WRITES ONE TEST SITE, ITS TWO INTERVENTIONS     *
000500* *              AND ITS TWO ALERT RULES FOR BENCH TESTING       *
000600* *                                                              *
000700* ****************************************************************
000800  IDENTIFICATION          DIVISION.
000900  PROGRAM-ID.             WA990.
001000  AUTHOR.                 T J B.
001100  INSTALLATION.           CEDAR FALLS STATE UNIVERSITY -
001200                          PHYSICAL PLANT DATA PROCESSING.
001300  DATE-WRITTEN.           15/03/2026.
001400  DATE-COMPILED.
001500  SECURITY.               PROPERTY OF CEDAR FALLS STATE UNIVERSITY -
001600                          PHYSICAL PLANT.  INTERNAL USE ONLY, NOT
001700                          FOR RELEASE OUTSIDE THE ESTATES DIVISION.
001800*
001900*    REMARKS.          RUN ONCE TO REFRESH THE THREE MASTER FILES
002000*                      WITH A SINGLE KNOWN TEST SITE BEFORE A BENCH
002100*                      TEST OF WA000 - NOT PART OF THE OVERNIGHT
002200*                      SCHEDULE.  EACH FILE IS OPENED OUTPUT, SO ANY
002300*                      EXISTING CONTENT IS REPLACED, NOT APPENDED.
002400*                      THE FORECAST OBSERVATION FILE AND THE RESULTS
002500*                      FILE ARE NOT TOUCHED HERE - SEE THE BENCH
002600*                      TEST DECK NOTES HELD WITH THE ESTATES SUITE
002700*                      JCL.
002800*
002900*    CALLED MODULES.   NONE.
003000*    FILES USED.       WA-LOCATION-FILE     (OUTPUT)
003100*                      WA-INTERVENTION-FILE (OUTPUT)
003200*                      WA-ALERT-RULE-FILE   (OUTPUT).
003300*    ERROR MESSAGES USED. NONE.
003400*
003500* CHANGES:
003600* 15/03/26 TJB - 1.00 CREATED FOR THE WEATHER ALERT REORGANISATION
003700*                     BENCH TEST - ONE SITE (BLD001), TWO
003800*                     INTERVENTIONS AND TWO ALERT RULES MATCHING THE
003900*                     ESTATES STANDARD WIND/RAIN THRESHOLDS
004000*                     (CR-2091).
004100*
004200  ENVIRONMENT              DIVISION.
004300  CONFIGURATION           SECTION.
004400  SOURCE-COMPUTER.        IBM-4381.
004500  OBJECT-COMPUTER.        IBM-4381.
004600  SPECIAL-NAMES.
004700          C01 IS TOP-OF-FORM.
004800*
004900  INPUT-OUTPUT             DIVISION.
005000  FILE-CONTROL.
005100          COPY "SELWALOC.COB".
005200          COPY "SELWAINT.COB".
005300          COPY "SELWAWTR.COB".
005400*
005500  DATA                    DIVISION.
005600  FILE                     SECTION.
005700          COPY "FDWALOC.COB".
005800          COPY "FDWAINT.COB".
005900          COPY "FDWAWTR.COB".
006000*
006100  WORKING-STORAGE          SECTION.
006200*
006300  77  WA-LOC-STATUS               PIC XX      VALUE SPACES.
006400  77  WA-INT-STATUS               PIC XX      VALUE SPACES.
006500  77  WA-WTR-STATUS               PIC XX      VALUE SPACES.
006600*
006700* ------------------------------------------------------------
006800*  W01- THE SAMPLE SITE - ONE OWNER EMAIL, DECIMAL DEGREES FOR
006900*       THE ESTATES ENGINEERING BUILDING TEST SITE.
007000* ------------------------------------------------------------
007100  01  W01-SAMPLE-LOCATION.
007200          03  W01-BUILDING-CODE         PIC X(10)  VALUE "BLD001".
007300          03  W01-OWNER-EMAILS          PIC X(80)  VALUE
007400                  "estates.manager@cfsu.edu".
007500          03  W01-LONGITUDE             PIC S9(3)V9(4) SIGN LEADING
007600                                                   VALUE -092.3341.
007700          03  W01-LATITUDE              PIC S9(3)V9(4) SIGN LEADING
007800                                                   VALUE +042.5089.
007900          03  FILLER                    PIC X(06)  VALUE SPACES.
008000*
008100* ------------------------------------------------------------
008200*  W01A- RAW-BYTE VIEW OF THE SAMPLE SITE, USED ONLY BY THE
008300*        CONFIRMATION DISPLAY SO THE OPERATOR CAN CHECK THE
008400*        RECORD WAS BUILT TO THE FULL 110 BYTES EXPECTED.
008500* ------------------------------------------------------------
008600  01  W01A-SAMPLE-LOCATION-DUMP    REDEFINES W01-SAMPLE-LOCATION.
008700          03  FILLER                    PIC X(110).
008800*
008900* ------------------------------------------------------------
009000*  W02- THE TWO SAMPLE INTERVENTIONS, HELD AS A TABLE OF TWO SO
009100*       ONE PARAGRAPH WRITES BOTH RECORDS.
009200* ------------------------------------------------------------
009300  01  W02-SAMPLE-INTERVENTIONS.
009400          03  FILLER.
009500              05  FILLER                PIC X(20)  VALUE "high_wind_alert".
009600              05  FILLER                PIC X(40)  VALUE
009700                      "High Wind Warning".
009800              05  FILLER                PIC X(60)  VALUE
009900                      "Sustained wind speed has exceeded the site's high wind ".
010000              05  FILLER                PIC X(60)  VALUE
010100                      "threshold. Secure loose materials and check roof plant.".
010200          03  FILLER.
010300              05  FILLER                PIC X(20)  VALUE "heavy_rain_alert".
010400              05  FILLER                PIC X(40)  VALUE
010500                      "Heavy Rain Warning".
010600              05  FILLER                PIC X(60)  VALUE
010700                      "Precipitation has exceeded the site's heavy rain ".
010800              05  FILLER                PIC X(60)  VALUE
010900                      "threshold. Check gutters, drains and low-lying plant.".
011000*
011100  01  W02A-INTERVENTION-TABLE   REDEFINES W02-SAMPLE-INTERVENTIONS.
011200          03  W02A-INT-ENTRY            OCCURS 2 TIMES
011300                                       INDEXED BY W02A-INT-IX.
011400              05  W02A-INT-ID               PIC X(20).
011500              05  W02A-INT-TITLE            PIC X(40).
011600              05  W02A-INT-DESC-1           PIC X(60).
011700              05  W02A-INT-DESC-2           PIC X(60).
011800*
011900* ------------------------------------------------------------
012000*  W03- THE TWO SAMPLE ALERT RULES, HELD THE SAME WAY.
012100* ------------------------------------------------------------
012200  01  W03-SAMPLE-RULES.
012300          03  FILLER.
012400              05  FILLER                PIC X(10)  VALUE "BLD001".
012500              05  FILLER                PIC X(13)  VALUE "Windspeed".
012600              05  FILLER                PIC S9(4)V9(2) SIGN LEADING
012700                                                   VALUE +0015.00.
012800              05  FILLER                PIC X(02)  VALUE ">".
012900              05  FILLER                PIC X(20)  VALUE "high_wind_alert".
013000          03  FILLER.
013100              05  FILLER                PIC X(10)  VALUE "BLD001".
013200              05  FILLER                PIC X(13)  VALUE "Precipitation".
013300              05  FILLER                PIC S9(4)V9(2) SIGN LEADING
013400                                                   VALUE +0010.00.
013500              05  FILLER                PIC X(02)  VALUE ">".
013600              05  FILLER                PIC X(20)  VALUE "heavy_rain_alert".
013700*
013800  01  W03A-RULE-TABLE           REDEFINES W03-SAMPLE-RULES.
013900          03  W03A-RULE-ENTRY           OCCURS 2 TIMES
014000                                       INDEXED BY W03A-RULE-IX.
014100              05  W03A-RULE-BUILDING-CODE   PIC X(10).
014200              05  W03A-RULE-TYPE            PIC X(13).
014300              05  W03A-RULE-VALUE           PIC S9(4)V9(2) SIGN LEADING.
014400              05  W03A-RULE-OPERATOR        PIC X(02).
014500              05  W03A-RULE-INT-ID          PIC X(20).
014600*
014700  77  W00-TABLE-SUB                PIC S9(4)   COMP.
014800*
014900  PROCEDURE                DIVISION.
015000*
015100  AA000-MAIN.
015200          PERFORM AA010-WRITE-LOCATION THRU AA010-EXIT.
015300          PERFORM AA020-WRITE-INTERVENTIONS THRU AA020-EXIT.
015400          PERFORM AA030-WRITE-RULES THRU AA030-EXIT.
015500          DISPLAY "WA990 SAMPLE DATA LOADED FOR SITE " W01-BUILDING-CODE.
015600          DISPLAY "WA990 LOCATION RECORD BYTES " W01A-SAMPLE-LOCATION-DUMP.
015700          STOP RUN.
015800*
015900* AA000-EXIT.
016000          EXIT.
016100*
016200  AA010-WRITE-LOCATION.
016300          OPEN OUTPUT WA-LOCATION-FILE.
016400          MOVE W01-BUILDING-CODE        TO WA-LOC-BUILDING-CODE.
016500          MOVE W01-OWNER-EMAILS         TO WA-LOC-OWNER-EMAILS.
016600          MOVE W01-LONGITUDE            TO WA-LOC-LONGITUDE.
016700          MOVE W01-LATITUDE             TO WA-LOC-LATITUDE.
016800          WRITE WA-LOCATION-RECORD.
016900          CLOSE WA-LOCATION-FILE.
017000*
017100* AA010-EXIT.
017200          EXIT.
017300*
017400  AA020-WRITE-INTERVENTIONS.
017500          OPEN OUTPUT WA-INTERVENTION-FILE.
017600          PERFORM AA021-WRITE-ONE-INTERVENTION THRU AA021-EXIT
017700                  VARYING W00-TABLE-SUB FROM 1 BY 1
017800                  UNTIL   W00-TABLE-SUB > 2.
017900          CLOSE WA-INTERVENTION-FILE.
018000*
018100* AA020-EXIT.
018200          EXIT.
018300*
018400  AA021-WRITE-ONE-INTERVENTION.
018500          SET W02A-INT-IX               TO W00-TABLE-SUB.
018600          MOVE W02A-INT-ID (W02A-INT-IX)    TO WA-INT-ID.
018700          MOVE W02A-INT-TITLE (W02A-INT-IX) TO WA-INT-TITLE.
018800          STRING W02A-INT-DESC-1 (W02A-INT-IX)
018900                 W02A-INT-DESC-2 (W02A-INT-IX)
019000                 DELIMITED BY SIZE      INTO WA-INT-DESCRIPTION.
019100          WRITE WA-INTERVENTION-RECORD.
019200*
019300* AA021-EXIT.
019400          EXIT.
019500*
019600  AA030-WRITE-RULES.
019700          OPEN OUTPUT WA-ALERT-RULE-FILE.
019800          PERFORM AA031-WRITE-ONE-RULE THRU AA031-EXIT
019900                  VARYING W00-TABLE-SUB FROM 1 BY 1
020000                  UNTIL   W00-TABLE-SUB > 2.
020100          CLOSE WA-ALERT-RULE-FILE.
020200*
020300* AA030-EXIT.
020400          EXIT.
020500*
020600  AA031-WRITE-ONE-RULE.
020700          SET W03A-RULE-IX              TO W00-TABLE-SUB.
020800          MOVE W03A-RULE-BUILDING-CODE (W03A-RULE-IX) TO WA-WTR-BUILDING-CODE.
020900          MOVE W03A-RULE-TYPE (W03A-RULE-IX)          TO WA-WTR-ALERT-TYPE.
021000          MOVE W03A-RULE-VALUE (W03A-RULE-IX)         TO WA-WTR-VALUE.
021100          MOVE W03A-RULE-OPERATOR (W03A-RULE-IX)      TO WA-WTR-OPERATOR.
021200          MOVE W03A-RULE-INT-ID (W03A-RULE-IX)        TO WA-WTR-INTERVENTION-ID.
021300          WRITE WA-ALERT-RULE-RECORD.
021400*
021500* AA031-EXIT.
021600          EXIT.
