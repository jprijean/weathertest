000100* ******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR WEATHER RESULTS   *
000400*           FILE                           *
000500*     APPENDED BY WA010, RE-READ BY        *
000600*       WA020 & WA900 - SCAN ON            *
000700*       WA-RES-BUILDING-CODE               *
000800* ******************************************
000900* FILE SIZE 65 BYTES (61 DATA + 4 GROWTH FILLER).
001000*
001100* 24/10/25 RJH - CREATED.
001200* 06/11/25 RJH - CONFIRMED APPEND-ONLY - SEE WA-BATCH REMARKS - NEVER
001300*               REWRITTEN, ONLY EVER OPENED EXTEND OR INPUT.
001400*
001500 01  WA-RESULT-RECORD.
001600     03  WA-RES-BUILDING-CODE        PIC X(10).
001700     03  WA-RES-TIMESTAMP            PIC X(19).
001800*                                  CARRIED THROUGH FROM THE OBSERVATION.
001900     03  WA-RES-WINDSPEED-VAL        PIC S9(4)V9(2) SIGN LEADING.
002000     03  WA-RES-PRECIPITATION-VAL    PIC S9(4)V9(2) SIGN LEADING.
002100     03  WA-RES-INTERVENTION-ID      PIC X(20).
002200*                                  TRIGGERED INTERVENTION, OR "NO-ALERT".
002300     03  FILLER                      PIC X(04)  VALUE SPACES.
002400*
