000100* ******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR WEATHER-ALERT     *
000400*           RULE FILE                      *
000500*     FILTERED BY WA-WTR-BUILDING-CODE     *
000600*     FILE ORDER = RULE PRIORITY ORDER     *
000700* ******************************************
000800* FILE SIZE 55 BYTES (51 DATA + 4 GROWTH FILLER).
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 22/10/25 RJH - CREATED.
001300* 05/11/25 RJH - VALUE CHANGED TO SIGN LEADING, NO SEPARATE BYTE.
001400* 12/11/25 RJH - WIDENED ALERT-TYPE FROM X(09) TO X(13) - "PRECIPITATION"
001500*               IS 13 CHARS, WAS TRUNCATING ON LOAD.
001600*
001700 01  WA-ALERT-RULE-RECORD.
001800     03  WA-WTR-BUILDING-CODE       PIC X(10).
001900     03  WA-WTR-ALERT-TYPE          PIC X(13).
002000*                                  WINDSPEED  OR  PRECIPITATION.
002100     03  WA-WTR-VALUE                PIC S9(4)V9(2) SIGN LEADING.
002200*                                  THRESHOLD, M/S OR MM, 2 DECIMALS.
002300     03  WA-WTR-OPERATOR             PIC X(02).
002400*                                  >   <   >=   <=   ==
002500     03  WA-WTR-INTERVENTION-ID      PIC X(20).
002600*                                  OR "NO-ALERT" LITERAL.
002700     03  FILLER                      PIC X(04)  VALUE SPACES.
002800*
