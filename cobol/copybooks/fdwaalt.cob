000100* FD FOR STATUS-CHANGE ALERT REPORT PRINT FILE.
000200* 14/11/25 RJH - CREATED.
000300*
000400      FD  WA-ALERT-PRINT-FILE
000500          REPORTS ARE WA-STATUS-CHANGE-REPORT.
000600*
