000100* FD FOR INTERVENTION FILE.
000200* 22/10/25 RJH - CREATED.
000300*
000400      FD  WA-INTERVENTION-FILE
000500          LABEL RECORDS ARE STANDARD.
000600      COPY "WSWAINT.COB".
000700*
