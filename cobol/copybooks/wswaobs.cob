000100* ******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR WEATHER           *
000400*     OBSERVATION (FORECAST) FILE          *
000500*     GROUPED BY WA-OBS-BUILDING-CODE,     *
000600*       ASCENDING WA-OBS-TIMESTAMP         *
000700* ******************************************
000800* FILE SIZE 45 BYTES (41 DATA + 4 GROWTH FILLER).
000900*
001000* 23/10/25 RJH - CREATED.
001100* 30/10/25 RJH - ONE RECORD PER 3-HOUR SLOT, UP TO 24 SLOTS (APPROX 3
001200*               DAYS) PER SITE PER RUN, FED FROM THE O/S WEATHER-FETCH
001300*               JOB AS A FLAT FILE - SEE WA000 REMARKS.
001400*
001500 01  WA-OBSERVATION-RECORD.
001600     03  WA-OBS-BUILDING-CODE        PIC X(10).
001700     03  WA-OBS-TIMESTAMP            PIC X(19).
001800*                                  YYYY-MM-DD HH:MM:SS FORECAST SLOT TIME.
001900     03  WA-OBS-WINDSPEED            PIC S9(4)V9(2) SIGN LEADING.
002000*                                  M/S, 2 DECIMALS.
002100     03  WA-OBS-PRECIPITATION        PIC S9(4)V9(2) SIGN LEADING.
002200*                                  RAIN + SNOW, MM OVER THE SLOT, 2 DECIMALS.
002300     03  FILLER                      PIC X(04)  VALUE SPACES.
002400*
