000100* SELECT FOR LOCATION FILE - LINE SEQUENTIAL, INPUT MASTER.
000200* 21/10/25 RJH - CREATED.
000300*
000400      SELECT   WA-LOCATION-FILE ASSIGN      TO WA-LOCATIONS
000500               ORGANIZATION    LINE SEQUENTIAL
000600               STATUS          WA-LOC-STATUS.
000700*
