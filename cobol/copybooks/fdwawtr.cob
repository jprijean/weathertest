000100* FD FOR WEATHER-ALERT RULE FILE.
000200* 22/10/25 RJH - CREATED.
000300*
000400      FD  WA-ALERT-RULE-FILE
000500          LABEL RECORDS ARE STANDARD.
000600      COPY "WSWAWTR.COB".
000700*
