000100* ******************************************
000200*                                          *
000300*  WORKING STORAGE FOR WA000 RUN TOTALS    *
000400*     SHARED SO WA900/WA910 LOG THE SAME   *
000500*       COUNTERS WHEN CALLED STAND-ALONE   *
000600* ******************************************
000700* 25/10/25 RJH - CREATED.
000800* 08/11/25 RJH - ADDED WA-TOT-SITES-SKIPPED FOR THE ZERO-OBSERVATION
000900*               SKIP CASE (BATCH FLOW STEP 3).
001000*
001100 01  WA-RUN-TOTALS.
001200     03  WA-TOT-OBS-READ            PIC 9(7)   COMP.
001300     03  WA-TOT-RESULTS-WRITTEN     PIC 9(7)   COMP.
001400     03  WA-TOT-ALERTS-ISSUED       PIC 9(5)   COMP.
001500     03  WA-TOT-SITES-SKIPPED       PIC 9(5)   COMP.
001600     03  WA-TOT-REPORTS-PRODUCED    PIC 9(5)   COMP.
001700     03  FILLER                     PIC X(10)  VALUE SPACES.
001800*
