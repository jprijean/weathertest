000100* FD FOR WEATHER OBSERVATION FILE.
000200* 23/10/25 RJH - CREATED.
000300*
000400      FD  WA-OBSERVATION-FILE
000500          LABEL RECORDS ARE STANDARD.
000600      COPY "WSWAOBS.COB".
000700*
