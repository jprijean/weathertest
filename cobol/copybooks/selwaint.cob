000100* SELECT FOR INTERVENTION FILE - LINE SEQUENTIAL, INPUT MASTER.
000200* 22/10/25 RJH - CREATED.
000300*
000400      SELECT   WA-INTERVENTION-FILE ASSIGN    TO WA-INTERV
000500               ORGANIZATION    LINE SEQUENTIAL
000600               STATUS          WA-INT-STATUS.
000700*
