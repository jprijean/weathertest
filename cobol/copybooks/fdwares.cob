000100* FD FOR WEATHER RESULT FILE.
000200* 24/10/25 RJH - CREATED.
000300*
000400      FD  WA-RESULT-FILE
000500          LABEL RECORDS ARE STANDARD.
000600      COPY "WSWARES.COB".
000700*
