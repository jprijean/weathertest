000100* SELECT FOR DAILY STATUS REPORT PRINT FILE - 132 COL LANDSCAPE.
000200* 12/11/25 RJH - CREATED.
000300*
000400      SELECT   WA-DAILY-PRINT-FILE ASSIGN    TO WA-DAILYRPT
000500               ORGANIZATION    LINE SEQUENTIAL
000600               STATUS          WA-DLY-STATUS.
000700*
