000100* SELECT FOR WEATHER OBSERVATION FILE - LINE SEQUENTIAL, INPUT TRANS.
000200* 23/10/25 RJH - CREATED.
000300*
000400      SELECT   WA-OBSERVATION-FILE ASSIGN    TO WA-WEATHER
000500               ORGANIZATION    LINE SEQUENTIAL
000600               STATUS          WA-OBS-STATUS.
000700*
