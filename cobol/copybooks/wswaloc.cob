000100* ******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR LOCATION FILE     *
000400*     USES WA-LOC-BUILDING-CODE AS KEY     *
000500* ******************************************
000600* FILE SIZE 110 BYTES (104 DATA + 6 GROWTH FILLER).
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 21/10/25 RJH - CREATED.
001100* 30/10/25 RJH - OWNER-EMAILS WIDENED 40 -> 80 TO HOLD 3 ADDRESSES CSV.
001200* 04/11/25 RJH - LONGITUDE/LATITUDE CHANGED TO SIGN LEADING (NO SEPARATE
001300*               BYTE) TO HOLD THE PAIR IN 14 BYTES TOTAL PER WA010/WA020.
001400*
001500 01  WA-LOCATION-RECORD.
001600     03  WA-LOC-BUILDING-CODE      PIC X(10).
001700     03  WA-LOC-OWNER-EMAILS       PIC X(80).
001800*                                 COMMA SEPARATED, UP TO 3 OF 40 CHARS.
001900     03  WA-LOC-LONGITUDE          PIC S9(3)V9(4) SIGN LEADING.
002000     03  WA-LOC-LATITUDE           PIC S9(3)V9(4) SIGN LEADING.
002100*                                 DECIMAL DEGREES, 4 DECIMALS, SITE COORD.
002200     03  FILLER                    PIC X(06)  VALUE SPACES.
002300*                                 RESERVED FOR GROWTH.
002400*
