000100* FD FOR LOCATION FILE.
000200* 21/10/25 RJH - CREATED.
000300*
000400      FD  WA-LOCATION-FILE
000500          LABEL RECORDS ARE STANDARD.
000600      COPY "WSWALOC.COB".
000700*
