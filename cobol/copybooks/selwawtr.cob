000100* SELECT FOR WEATHER-ALERT RULE FILE - LINE SEQUENTIAL, INPUT MASTER.
000200* 22/10/25 RJH - CREATED.
000300*
000400      SELECT   WA-ALERT-RULE-FILE ASSIGN     TO WA-WTRULES
000500               ORGANIZATION    LINE SEQUENTIAL
000600               STATUS          WA-WTR-STATUS.
000700*
