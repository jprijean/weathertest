000100* SELECT FOR WEATHER RESULT FILE - LINE SEQUENTIAL, APPENDED AND
000200*   RE-READ - SEE WA000/WA020 REMARKS.
000300* 24/10/25 RJH - CREATED.
000400*
000500      SELECT   WA-RESULT-FILE     ASSIGN    TO WA-RESULTS
000600               ORGANIZATION    LINE SEQUENTIAL
000700               STATUS          WA-RES-STATUS.
000800*
