000100* FD FOR DAILY STATUS REPORT PRINT FILE.
000200* 12/11/25 RJH - CREATED.
000300*
000400      FD  WA-DAILY-PRINT-FILE
000500          REPORTS ARE WA-DAILY-STATUS-REPORT.
000600*
