000100* ******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR INTERVENTION      *
000400*           FILE                           *
000500*     USES WA-INT-ID AS KEY                *
000600* ******************************************
000700* FILE SIZE 188 BYTES (180 DATA + 8 GROWTH FILLER).
000800*
000900* 22/10/25 RJH - CREATED.
001000* 09/11/25 RJH - ADDED 8 BYTE GROWTH FILLER PER SHOP STANDARD.
001100*
001200 01  WA-INTERVENTION-RECORD.
001300     03  WA-INT-ID                  PIC X(20).
001400*                                  KEY, OR LITERAL "NO-ALERT".
001500     03  WA-INT-TITLE                PIC X(40).
001600*                                  SHORT TITLE, E.G. "HIGH WIND WARNING".
001700     03  WA-INT-DESCRIPTION          PIC X(120).
001800*                                  FULL ALERT MESSAGE TEXT SENT TO OWNERS.
001900     03  FILLER                      PIC X(08)  VALUE SPACES.
002000*
