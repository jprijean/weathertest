000100* SELECT FOR STATUS-CHANGE ALERT REPORT PRINT FILE - 132 COL.
000200* 14/11/25 RJH - CREATED.
000300*
000400      SELECT   WA-ALERT-PRINT-FILE ASSIGN    TO WA-ALERTRPT
000500               ORGANIZATION    LINE SEQUENTIAL
000600               STATUS          WA-ALT-STATUS.
000700*
